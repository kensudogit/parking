000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE GARAGE OPERATIONS GROUP  * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400***************************************************************** 00000400
000500* PROGRAM:  PKSESS1                                             * 00000500
000600*                                                                *00000600
000700* AUTHOR :  DOUG STOUT                                          * 00000700
000800*                                                                *00000800
000900* READS A SEQUENTIAL SESSION-LIFECYCLE TRANSACTION FILE AND     * 00000900
001000* MAKES UPDATES TO THE SPOT MASTER AND THE SESSION FILE:        * 00001000
001100*    ST = START A SESSION AGAINST AN AVAILABLE SPOT             * 00001100
001200*    EN = END A SESSION BY SESSION-ID, COMPUTING THE FEE        * 00001200
001300*    EP = END THE ACTIVE SESSION FOR A LICENSE PLATE            * 00001300
001400* NEITHER FILE SUPPORTS INDEXED (ISAM) ACCESS ON THIS BOX, SO   * 00001400
001500* BOTH ARE STAGED INTO A WORKING-STORAGE TABLE AT JOB START,    * 00001500
001600* SEARCHED IN MEMORY FOR EACH TRANSACTION, AND REWRITTEN OUT    * 00001600
001700* IN ONE PASS AT JOB END (SEE 900/910).  ENTRY/EXIT TIMESTAMPS  * 00001700
001800* ARE STAMPED FROM THE TRANSACTION'S RUN-TIMESTAMP, NOT WALL    * 00001800
001900* CLOCK TIME, SO A RERUN OF THE SAME DECK REPRODUCES THE SAME   * 00001900
002000* SESSION FILE.                                                 * 00002000
002100*                                                                *00002100
002200* A GOOD CASE FOR THE DEBUGGING LAB - INDEED                    * 00002200
002300***************************************************************** 00002300
002400*   WRITTEN  06/09/87   D STOUT     ORIGINAL PROGRAM              00002400
002500*   CHANGED  09/22/89   D STOUT     ADD END-BY-PLATE (EP) TRAN    DS0989  
002600*   CHANGED  04/11/91   D STOUT     EDIT SPOT STATUS ON START     DS0491  
002700*   CHANGED  02/06/95   R KEMP      LICENSE PLATE LEN TO X(15)    RK0295  
002800*   CHANGED  11/02/98   D STOUT     Y2K - CCYY IN ALL DATE FLDS   DS1198  
002900*   CHANGED  01/18/99   D STOUT     Y2K - VERIFIED FEE CALC       DS0199  
003000*                                   ACROSS 1999/2000 ROLLOVER     00003000
003100*   CHANGED  03/14/11   J SAYLES    MIN 1-HR CHARGE PER LEGAL     JS0311  
003200*   CHANGED  08/05/14   J SAYLES    ODO TABLES REPLACE FIXED      JS0814  
003300*                                   OCCURS SO SEARCH CANNOT       00003300
003400*                                   WANDER PAST LOADED ROWS       00003400
003500*   CHANGED  06/30/17   J SAYLES    REJECT MSG WIDENED TO X(40)   JS0617  
003600*   CHANGED  09/09/19   M OYELARAN  REJECT DUPLICATE ACTIVE       MO0919  
003700*                                   START FOR THE SAME PLATE      00003700
003800*   CHANGED  03/12/26   M OYELARAN  ELAPSED-DAYS WAS 30/360;      MO0326  
003900*                                   REPLACED WITH TABLE-DRIVEN    00003900
004000*                                   CALENDAR DAY COUNT (SEE 405)  00004000
004100*                                   SO MONTH/YEAR-END SESSIONS    00004100
004200*                                   BILL CORRECTLY, REQ GO-2609   00004200
004300*   CHANGED  06/29/26   M OYELARAN  SPOT-IDX/SESS-IDX AND THE     MO0629  
004400*                                   REPORT FILE-STATUS PULLED OUT 00004400
004500*                                   TO 77-LEVELS PER SHOP STD,    00004500
004600*                                   OLD WRKSFINL HABIT REVIVED    00004600
004700***************************************************************** 00004700
004800 IDENTIFICATION DIVISION.                                         00004800
004900 PROGRAM-ID.    PKSESS1.                                          00004900
005000 AUTHOR.        DOUG STOUT.                                       00005000
005100 INSTALLATION.  GARAGE OPERATIONS - COBOL DEVELOPMENT CENTER.     00005100
005200 DATE-WRITTEN.  06/09/87.                                         00005200
005300 DATE-COMPILED.                                                   00005300
005400 SECURITY.      NON-CONFIDENTIAL.                                 00005400
005500*   (C)                                                           00005500
005600                                                                  00005600
005700 ENVIRONMENT DIVISION.                                            00005700
005800 CONFIGURATION SECTION.                                           00005800
005900 SOURCE-COMPUTER.  IBM-370.                                       00005900
006000 OBJECT-COMPUTER.  IBM-370.                                       00006000
006100 SPECIAL-NAMES.                                                   00006100
006200     C01 IS TOP-OF-FORM.                                          00006200
006300                                                                  00006300
006400 INPUT-OUTPUT SECTION.                                            00006400
006500 FILE-CONTROL.                                                    00006500
006600                                                                  00006600
006700     SELECT SESSION-TRAN  ASSIGN TO SESSTRN                       00006700
006800         ACCESS IS SEQUENTIAL                                     00006800
006900         FILE STATUS  IS  WS-SESSTRN-STATUS.                      00006900
007000                                                                  00007000
007100     SELECT SPOT-MASTER   ASSIGN TO SPOTMSTR                      00007100
007200         ACCESS IS SEQUENTIAL                                     00007200
007300         FILE STATUS  IS  WS-SPOTMSTR-STATUS.                     00007300
007400                                                                  00007400
007500     SELECT SESSION-FILE  ASSIGN TO SESSFILE                      00007500
007600         ACCESS IS SEQUENTIAL                                     00007600
007700         FILE STATUS  IS  WS-SESSFILE-STATUS.                     00007700
007800                                                                  00007800
007900     SELECT REPORT-FILE   ASSIGN TO SESSRPT                       00007900
008000         FILE STATUS  IS  WS-REPORT-STATUS.                       00008000
008100                                                                  00008100
008200***************************************************************** 00008200
008300 DATA DIVISION.                                                   00008300
008400 FILE SECTION.                                                    00008400
008500                                                                  00008500
008600 FD  SESSION-TRAN                                                 00008600
008700     RECORDING MODE IS F                                          00008700
008800     RECORD CONTAINS 67 CHARACTERS.                               00008800
008900 COPY SESSTRN.                                                    00008900
009000                                                                  00009000
009100 FD  SPOT-MASTER                                                  00009100
009200     RECORDING MODE IS F                                          00009200
009300     RECORD CONTAINS 79 CHARACTERS                                00009300
009400     LABEL RECORDS ARE STANDARD                                   00009400
009500     BLOCK CONTAINS 0 RECORDS.                                    00009500
009600 COPY SPOTREC.                                                    00009600
009700                                                                  00009700
009800 FD  SESSION-FILE                                                 00009800
009900     RECORDING MODE IS F                                          00009900
010000     RECORD CONTAINS 102 CHARACTERS                               00010000
010100     LABEL RECORDS ARE STANDARD                                   00010100
010200     BLOCK CONTAINS 0 RECORDS.                                    00010200
010300 COPY SESSREC.                                                    00010300
010400                                                                  00010400
010500 FD  REPORT-FILE                                                  00010500
010600     RECORDING MODE IS F.                                         00010600
010700 01  REPORT-RECORD              PIC X(132).                       00010700
010800                                                                  00010800
010900***************************************************************** 00010900
011000 WORKING-STORAGE SECTION.                                         00011000
011100***************************************************************** 00011100
011200*                                                                 00011200
011300*    SPOT-IDX/SESS-IDX AND WS-REPORT-STATUS ARE SCRATCH -- SAME   00011300
011400*    77-LEVEL HABIT AS THE OLD REDEMPTION SYSTEM, NOT GROUPED IN  00011400
011500*    A 01 SO THE DUMP SHOWS THEM BY NAME, NOT BY DISPLACEMENT.    00011500
011600 77  SPOT-IDX                   PIC S9(4) COMP  VALUE +0.         00011600
011700 77  SESS-IDX                   PIC S9(4) COMP  VALUE +0.         00011700
011800 77  WS-REPORT-STATUS           PIC X(2)  VALUE SPACES.           00011800
011900*                                                                 00011900
012000 01  SYSTEM-DATE-AND-TIME.                                        00012000
012100     05  CURRENT-DATE.                                            00012100
012200         10  CURRENT-CCYY        PIC 9(4).                        00012200
012300         10  CURRENT-MONTH       PIC 9(2).                        00012300
012400         10  CURRENT-DAY         PIC 9(2).                        00012400
012500     05  CURRENT-TIME.                                            00012500
012600         10  CURRENT-HOUR        PIC 9(2).                        00012600
012700         10  CURRENT-MINUTE      PIC 9(2).                        00012700
012800         10  CURRENT-SECOND      PIC 9(2).                        00012800
012900         10  CURRENT-HNDSEC      PIC 9(2).                        00012900
013000     05  FILLER                  PIC X(10) VALUE SPACES.          00013000
013100*                                                                 00013100
013200 01  WS-FIELDS.                                                   00013200
013300     05  WS-SESSTRN-STATUS       PIC X(2)  VALUE SPACES.          00013300
013400     05  WS-SPOTMSTR-STATUS      PIC X(2)  VALUE SPACES.          00013400
013500     05  WS-SESSFILE-STATUS      PIC X(2)  VALUE SPACES.          00013500
013600     05  WS-TRAN-EOF             PIC X     VALUE 'N'.             00013600
013700         88  TRAN-AT-EOF         VALUE 'Y'.                       00013700
013800     05  WS-SPOT-EOF             PIC X     VALUE 'N'.             00013800
013900         88  SPOT-AT-EOF         VALUE 'Y'.                       00013900
014000     05  WS-SESS-EOF             PIC X     VALUE 'N'.             00014000
014100         88  SESS-AT-EOF         VALUE 'Y'.                       00014100
014200     05  WS-SPOT-FOUND-SW        PIC X     VALUE 'N'.             00014200
014300         88  SPOT-WAS-FOUND      VALUE 'Y'.                       00014300
014400     05  WS-SESS-FOUND-SW        PIC X     VALUE 'N'.             00014400
014500         88  SESS-WAS-FOUND      VALUE 'Y'.                       00014500
014600     05  WS-REJECT-SW            PIC X     VALUE 'N'.             00014600
014700         88  TRAN-REJECTED       VALUE 'Y'.                       00014700
014800     05  WS-REJECT-MSG           PIC X(40) VALUE SPACES.          00014800
014900     05  FILLER                  PIC X(10) VALUE SPACES.          00014900
015000*                                                                 00015000
015100*    WS-SPOT-TOTAL / WS-SESS-TOTAL ARE THE OCCURS-DEPENDING-ON    00015100
015200*    OBJECTS FOR THE TWO TABLES BELOW.  DO NOT REUSE THESE TWO    00015200
015300*    FOR SCRATCH COUNTING IN THE REPORT PARAGRAPHS -- USE THE     00015300
015400*    WS-AVAIL-COUNT/WS-OCCUP-COUNT/WS-ACTIVE-COUNT FIELDS FOR     00015400
015500*    THAT (A PRIOR RELEASE OF THIS PROGRAM CLOBBERED THE TOTAL    00015500
015600*    AND LOST SPOTS OFF THE END OF THE REWRITTEN MASTER FILE).    00015600
015700 01  WORK-VARIABLES.                                              00015700
015800     05  WS-SPOT-TOTAL           PIC S9(4) COMP  VALUE +0.        00015800
015900     05  WS-SESS-TOTAL           PIC S9(4) COMP  VALUE +0.        00015900
016000     05  WS-AVAIL-COUNT          PIC S9(4) COMP  VALUE +0.        00016000
016100     05  WS-OCCUP-COUNT          PIC S9(4) COMP  VALUE +0.        00016100
016200     05  WS-ACTIVE-COUNT         PIC S9(4) COMP  VALUE +0.        00016200
016300     05  WS-NEXT-SESSION-ID      PIC 9(9)        VALUE 1.         00016300
016400     05  WS-WANT-SPOT-ID         PIC 9(9)        VALUE 0.         00016400
016500     05  WS-WANT-SESSION-ID      PIC 9(9)        VALUE 0.         00016500
016600     05  FILLER                  PIC X(10) VALUE SPACES.          00016600
016700*                                                                 00016700
016800*    FEE CALCULATION WORK AREA -- SEE 400-CALC-FEE.  FC-DAY-COUNT-00016800
016900*    ENTRY/EXIT NOW HOLD TRUE CALENDAR ORDINAL DAY NUMBERS BUILT  00016900
017000*    BY 405-CALC-ABS-DAY, NOT A 30/360 FINANCIAL DAY COUNT.       00017000
017100 01  FEE-CALC-FIELDS.                                             00017100
017200     05  FC-DAY-COUNT-ENTRY      PIC S9(9) COMP-3 VALUE +0.       00017200
017300     05  FC-DAY-COUNT-EXIT       PIC S9(9) COMP-3 VALUE +0.       00017300
017400     05  FC-ELAPSED-DAYS         PIC S9(9) COMP-3 VALUE +0.       00017400
017500     05  FC-MIN-OF-DAY-ENTRY     PIC S9(9) COMP   VALUE +0.       00017500
017600     05  FC-MIN-OF-DAY-EXIT      PIC S9(9) COMP   VALUE +0.       00017600
017700     05  FC-ELAPSED-MINUTES      PIC S9(9) COMP   VALUE +0.       00017700
017800     05  FC-HOURS                PIC S9(4) COMP   VALUE +0.       00017800
017900     05  FC-REMAINDER-MIN        PIC S9(4) COMP   VALUE +0.       00017900
018000     05  FILLER                  PIC X(10) VALUE SPACES.          00018000
018100*                                                                 00018100
018200*    CALENDAR-DAY-COUNT-FIELDS -- WORK AREA FOR 405-CALC-ABS-DAY. 00018200
018300*    LOAD CAL-YEAR/CAL-MONTH/CAL-DAY AND PERFORM 405 THRU 405-EXIT00018300
018400*    TO GET AN ORDINAL DAY NUMBER BACK IN CAL-ABS-DAYS.  ONLY THE 00018400
018500*    DIFFERENCE BETWEEN TWO CALLS MEANS ANYTHING -- THE EPOCH IS  00018500
018600*    ARBITRARY.  SAME ROUTINE SHAPE AS THE CUTOFF-DATE CALC IN    00018600
018700*    PKSTA1.                                                      00018700
018800 01  CALENDAR-DAY-COUNT-FIELDS.                                   00018800
018900     05  CAL-YEAR                PIC 9(4)  COMP  VALUE ZERO.      00018900
019000     05  CAL-MONTH               PIC 9(2)  COMP  VALUE ZERO.      00019000
019100     05  CAL-DAY                 PIC 9(2)  COMP  VALUE ZERO.      00019100
019200     05  CAL-YM1                 PIC 9(4)  COMP  VALUE ZERO.      00019200
019300     05  CAL-Q                   PIC 9(4)  COMP  VALUE ZERO.      00019300
019400     05  CAL-R                   PIC 9(4)  COMP  VALUE ZERO.      00019400
019500     05  CAL-LEAP-DAYS           PIC S9(4) COMP  VALUE +0.        00019500
019600     05  CAL-IS-LEAP-SW          PIC X           VALUE 'N'.       00019600
019700         88  CAL-YEAR-IS-LEAP    VALUE 'Y'.                       00019700
019800     05  CAL-MONTH-IDX           PIC S9(4) COMP  VALUE +0.        00019800
019900     05  CAL-DAYS-BEFORE-MONTH   PIC 9(3)  COMP  VALUE ZERO.      00019900
020000     05  CAL-ABS-DAYS            PIC 9(9)  COMP  VALUE ZERO.      00020000
020100     05  FILLER                  PIC X(10) VALUE SPACES.          00020100
020200*                                                                 00020200
020300*    DAYS-IN-MONTH-TABLE -- ORDINARY-YEAR DAY COUNTS, JAN THROUGH 00020300
020400*    DEC.  FEBRUARY'S EXTRA DAY IN A LEAP YEAR IS ADDED SEPARATELY00020400
020500*    BY 405-CALC-ABS-DAY, NOT CARRIED IN THE TABLE ITSELF.        00020500
020600 01  DAYS-IN-MONTH-TABLE.                                         00020600
020700     05  FILLER                  PIC 9(2) VALUE 31.               00020700
020800     05  FILLER                  PIC 9(2) VALUE 28.               00020800
020900     05  FILLER                  PIC 9(2) VALUE 31.               00020900
021000     05  FILLER                  PIC 9(2) VALUE 30.               00021000
021100     05  FILLER                  PIC 9(2) VALUE 31.               00021100
021200     05  FILLER                  PIC 9(2) VALUE 30.               00021200
021300     05  FILLER                  PIC 9(2) VALUE 31.               00021300
021400     05  FILLER                  PIC 9(2) VALUE 31.               00021400
021500     05  FILLER                  PIC 9(2) VALUE 30.               00021500
021600     05  FILLER                  PIC 9(2) VALUE 31.               00021600
021700     05  FILLER                  PIC 9(2) VALUE 30.               00021700
021800     05  FILLER                  PIC 9(2) VALUE 31.               00021800
021900 01  DAYS-IN-MONTH-R REDEFINES DAYS-IN-MONTH-TABLE.               00021900
022000     05  DIM-DAYS                OCCURS 12 TIMES                  00022000
022100                                  INDEXED BY DIM-IDX              00022100
022200                                  PIC 9(2).                       00022200
022300*                                                                 00022300
022400*    SPOT MASTER TABLE -- STAGED IN MEMORY, NO ISAM ON THIS BOX.  00022400
022500*    ST-SPOT-ID IS A REDEFINE OF THE OPAQUE ENTRY SO WE CAN       00022500
022600*    SEARCH ON KEY WITHOUT DUPLICATING SPOTREC'S FIELD NAMES.     00022600
022700*    OCCURS ... DEPENDING ON KEEPS SEARCH FROM READING PAST THE   00022700
022800*    ROWS ACTUALLY LOADED BY 750-LOAD-SPOT-TABLE.                 00022800
022900 01  SPOT-TABLE.                                                  00022900
023000     05  SPOT-TABLE-ENTRY OCCURS 1 TO 500 TIMES                   00023000
023100                           DEPENDING ON WS-SPOT-TOTAL             00023100
023200                           INDEXED BY SPOT-IDX2.                  00023200
023300         10  SPOT-TABLE-DATA      PIC X(79).                      00023300
023400         10  SPOT-TABLE-KEY REDEFINES SPOT-TABLE-DATA.            00023400
023500             15  ST-SPOT-ID       PIC 9(09).                      00023500
023600             15  FILLER           PIC X(70).                      00023600
023700*                                                                 00023700
023800*    SESSION TABLE -- STAGED IN MEMORY, NO ISAM ON THIS BOX.      00023800
023900*    SK-STATUS LINES UP WITH SESSREC'S SESSION-STATUS SO 530      00023900
024000*    CAN TEST ACTIVE/COMPLETE WITHOUT MOVING THE WHOLE ENTRY.     00024000
024100 01  SESSION-TABLE.                                               00024100
024200     05  SESS-TABLE-ENTRY OCCURS 1 TO 2000 TIMES                  00024200
024300                           DEPENDING ON WS-SESS-TOTAL             00024300
024400                           INDEXED BY SESS-IDX2.                  00024400
024500         10  SESS-TABLE-DATA      PIC X(102).                     00024500
024600         10  SESS-TABLE-KEY REDEFINES SESS-TABLE-DATA.            00024600
024700             15  SK-SESSION-ID    PIC 9(09).                      00024700
024800             15  SK-SPOT-ID       PIC 9(09).                      00024800
024900             15  SK-PLATE         PIC X(15).                      00024900
025000             15  FILLER           PIC X(28).                      00025000
025100             15  FILLER           PIC X(05).                      00025100
025200             15  SK-STATUS        PIC X(09).                      00025200
025300                 88  SK-IS-ACTIVE VALUE 'ACTIVE'.                 00025300
025400             15  FILLER           PIC X(27).                      00025400
025500*                                                                 00025500
025600 01  RPT-HEADER1.                                                 00025600
025700     05  FILLER                  PIC X(40)                        00025700
025800                 VALUE 'SESSION LIFECYCLE RUN REPORT      DATE: '.00025800
025900     05  RPT-MM                  PIC 99.                          00025900
026000     05  FILLER                  PIC X     VALUE '/'.             00026000
026100     05  RPT-DD                  PIC 99.                          00026100
026200     05  FILLER                  PIC X     VALUE '/'.             00026200
026300     05  RPT-CCYY                PIC 9999.                        00026300
026400     05  FILLER                  PIC X(55) VALUE SPACES.          00026400
026500 01  RPT-TRAN-DETAIL1.                                            00026500
026600     05  RPT-TRAN-MSG1           PIC X(31) VALUE SPACES.          00026600
026700     05  RPT-TRAN-KEY            PIC 9(09) VALUE ZERO.            00026700
026800     05  FILLER                  PIC X(92) VALUE SPACES.          00026800
026900 01  RPT-REJECT-DETAIL.                                           00026900
027000     05  FILLER PIC X(18) VALUE '     ** REJECTED: '.             00027000
027100     05  RPT-REJECT-MSG          PIC X(40) VALUE SPACES.          00027100
027200     05  FILLER                  PIC X(74) VALUE SPACES.          00027200
027300 01  RPT-COUNTS-HDR1.                                             00027300
027400     05  FILLER PIC X(26) VALUE 'End-of-Run Status Counts:  '.    00027400
027500     05  FILLER PIC X(106) VALUE SPACES.                          00027500
027600 01  RPT-COUNTS-DETAIL.                                           00027600
027700     05  RPT-COUNT-LABEL         PIC X(24).                       00027700
027800     05  FILLER                  PIC X(4)   VALUE SPACES.         00027800
027900     05  RPT-COUNT-VALUE         PIC ZZZ,ZZ9.                     00027900
028000     05  FILLER                  PIC X(101) VALUE SPACES.         00028000
028100 01  RPT-COUNTS-DETAIL-R REDEFINES RPT-COUNTS-DETAIL.             00028100
028200     05  FILLER                  PIC X(28).                       00028200
028300     05  RPT-COUNT-VALUE-X       PIC X(07).                       00028300
028400     05  FILLER                  PIC X(101).                      00028400
028500*                                                                 00028500
028600 01  ABEND-TEST                  PIC X(2).                        00028600
028700 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00028700
028800*                                                                 00028800
028900***************************************************************** 00028900
029000 PROCEDURE DIVISION.                                              00029000
029100***************************************************************** 00029100
029200                                                                  00029200
029300 000-MAIN.                                                        00029300
029400     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00029400
029500     ACCEPT CURRENT-TIME FROM TIME.                               00029500
029600     DISPLAY 'PKSESS1 STARTED DATE = ' CURRENT-MONTH '/'          00029600
029700            CURRENT-DAY '/' CURRENT-CCYY '  (mm/dd/ccyy)'.        00029700
029800                                                                  00029800
029900     PERFORM 700-OPEN-INPUT-FILES.                                00029900
030000     PERFORM 750-LOAD-SPOT-TABLE    THRU 750-EXIT.                00030000
030100     PERFORM 760-LOAD-SESSION-TABLE THRU 760-EXIT.                00030100
030200     PERFORM 800-INIT-REPORT.                                     00030200
030300                                                                  00030300
030400     PERFORM 100-PROCESS-TRANSACTIONS                             00030400
030500             UNTIL TRAN-AT-EOF.                                   00030500
030600                                                                  00030600
030700     PERFORM 850-REPORT-COUNTS.                                   00030700
030800     PERFORM 900-REWRITE-SPOT-MASTER.                             00030800
030900     PERFORM 910-REWRITE-SESSION-FILE.                            00030900
031000     PERFORM 790-CLOSE-FILES.                                     00031000
031100                                                                  00031100
031200     GOBACK.                                                      00031200
031300                                                                  00031300
031400 100-PROCESS-TRANSACTIONS.                                        00031400
031500     READ SESSION-TRAN                                            00031500
031600         AT END      MOVE 'Y' TO WS-TRAN-EOF                      00031600
031700         NOT AT END  PERFORM 150-DISPATCH-TRAN                    00031700
031800     END-READ.                                                    00031800
031900                                                                  00031900
032000 150-DISPATCH-TRAN.                                               00032000
032100     MOVE 'N' TO WS-REJECT-SW.                                    00032100
032200     EVALUATE TRUE                                                00032200
032300         WHEN TRAN-IS-START                                       00032300
032400             PERFORM 200-START-SESSION THRU 200-EXIT              00032400
032500         WHEN TRAN-IS-END                                         00032500
032600             PERFORM 300-END-SESSION   THRU 300-EXIT              00032600
032700         WHEN TRAN-IS-END-PLATE                                   00032700
032800             PERFORM 250-END-BY-PLATE  THRU 250-EXIT              00032800
032900         WHEN OTHER                                               00032900
033000             MOVE 'Y' TO WS-REJECT-SW                             00033000
033100             MOVE 'UNKNOWN TRAN-CODE' TO WS-REJECT-MSG            00033100
033200     END-EVALUATE.                                                00033200
033300     PERFORM 870-REPORT-ONE-TRAN.                                 00033300
033400                                                                  00033400
033500 200-START-SESSION.                                               00033500
033600     MOVE TRAN-SPOT-ID TO WS-WANT-SPOT-ID.                        00033600
033700     PERFORM 500-FIND-SPOT THRU 500-EXIT.                         00033700
033800     IF NOT SPOT-WAS-FOUND                                        00033800
033900         MOVE 'Y' TO WS-REJECT-SW                                 00033900
034000         MOVE 'SPOT-ID NOT ON FILE' TO WS-REJECT-MSG              00034000
034100         GO TO 200-EXIT                                           00034100
034200     END-IF.                                                      00034200
034300     IF NOT SPOT-IS-AVAILABLE                                     00034300
034400         MOVE 'Y' TO WS-REJECT-SW                                 00034400
034500         MOVE 'SPOT NOT AVAILABLE' TO WS-REJECT-MSG               00034500
034600         GO TO 200-EXIT                                           00034600
034700     END-IF.                                                      00034700
034800     PERFORM 530-FIND-ACTIVE-BY-PLATE THRU 530-EXIT.              00034800
034900     IF SESS-WAS-FOUND                                            00034900
035000         MOVE 'Y' TO WS-REJECT-SW                                 00035000
035100         MOVE 'PLATE ALREADY HAS ACTIVE SESSION' TO WS-REJECT-MSG 00035100
035200         GO TO 200-EXIT                                           00035200
035300     END-IF.                                                      00035300
035400                                                                  00035400
035500     ADD 1 TO WS-SESS-TOTAL.                                      00035500
035600     SET SESS-IDX2 TO WS-SESS-TOTAL.                              00035600
035700     INITIALIZE SESSION-REC.                                      00035700
035800     MOVE WS-NEXT-SESSION-ID TO SESSION-ID.                       00035800
035900     MOVE TRAN-SPOT-ID       TO SESS-SPOT-ID.                     00035900
036000     MOVE TRAN-LICENSE-PLATE TO LICENSE-PLATE.                    00036000
036100     MOVE TRAN-RUN-TIMESTAMP TO ENTRY-TIMESTAMP.                  00036100
036200     MOVE ZERO               TO EXIT-TIMESTAMP-N.                 00036200
036300     MOVE ZERO               TO TOTAL-AMOUNT.                     00036300
036400     MOVE 'ACTIVE'           TO SESSION-STATUS.                   00036400
036500     MOVE 'PENDING'          TO SESS-PAYMENT-STATUS.              00036500
036600     MOVE SESSION-REC        TO SESS-TABLE-DATA (SESS-IDX2).      00036600
036700     MOVE WS-NEXT-SESSION-ID TO RPT-TRAN-KEY.                     00036700
036800     ADD 1 TO WS-NEXT-SESSION-ID.                                 00036800
036900                                                                  00036900
037000     MOVE 'OCCUPIED' TO SPOT-STATUS.                              00037000
037100     MOVE SPOT-MASTER-REC TO SPOT-TABLE-DATA (SPOT-IDX2).         00037100
037200 200-EXIT.                                                        00037200
037300     EXIT.                                                        00037300
037400                                                                  00037400
037500 250-END-BY-PLATE.                                                00037500
037600     MOVE TRAN-LICENSE-PLATE TO WS-REJECT-MSG.                    00037600
037700     PERFORM 530-FIND-ACTIVE-BY-PLATE THRU 530-EXIT.              00037700
037800     IF NOT SESS-WAS-FOUND                                        00037800
037900         MOVE 'Y' TO WS-REJECT-SW                                 00037900
038000         MOVE 'NO ACTIVE SESSION FOR PLATE' TO WS-REJECT-MSG      00038000
038100         GO TO 250-EXIT                                           00038100
038200     END-IF.                                                      00038200
038300     MOVE SESSION-ID TO WS-WANT-SESSION-ID.                       00038300
038400     PERFORM 320-CLOSE-SESSION THRU 320-EXIT.                     00038400
038500 250-EXIT.                                                        00038500
038600     EXIT.                                                        00038600
038700                                                                  00038700
038800 300-END-SESSION.                                                 00038800
038900     MOVE TRAN-SESSION-ID TO WS-WANT-SESSION-ID.                  00038900
039000     PERFORM 510-FIND-SESSION-BY-ID THRU 510-EXIT.                00039000
039100     IF NOT SESS-WAS-FOUND                                        00039100
039200         MOVE 'Y' TO WS-REJECT-SW                                 00039200
039300         MOVE 'SESSION-ID NOT ON FILE' TO WS-REJECT-MSG           00039300
039400         GO TO 300-EXIT                                           00039400
039500     END-IF.                                                      00039500
039600     PERFORM 320-CLOSE-SESSION THRU 320-EXIT.                     00039600
039700 300-EXIT.                                                        00039700
039800     EXIT.                                                        00039800
039900                                                                  00039900
040000 320-CLOSE-SESSION.                                               00040000
040100     IF NOT SESSION-IS-ACTIVE                                     00040100
040200         MOVE 'Y' TO WS-REJECT-SW                                 00040200
040300         MOVE 'SESSION NOT ACTIVE' TO WS-REJECT-MSG               00040300
040400         GO TO 320-EXIT                                           00040400
040500     END-IF.                                                      00040500
040600     MOVE TRAN-RUN-TIMESTAMP TO EXIT-TIMESTAMP.                   00040600
040700     PERFORM 400-CALC-FEE THRU 400-EXIT.                          00040700
040800     MOVE 'COMPLETED' TO SESSION-STATUS.                          00040800
040900     MOVE SESSION-REC TO SESS-TABLE-DATA (SESS-IDX2).             00040900
041000     MOVE SESS-SPOT-ID TO WS-WANT-SPOT-ID.                        00041000
041100     PERFORM 500-FIND-SPOT THRU 500-EXIT.                         00041100
041200     IF SPOT-WAS-FOUND                                            00041200
041300         MOVE 'AVAILABLE' TO SPOT-STATUS                          00041300
041400         MOVE SPOT-MASTER-REC TO SPOT-TABLE-DATA (SPOT-IDX2)      00041400
041500     END-IF.                                                      00041500
041600     MOVE SESSION-ID TO RPT-TRAN-KEY.                             00041600
041700 320-EXIT.                                                        00041700
041800     EXIT.                                                        00041800
041900                                                                  00041900
042000*    400-CALC-FEE -- HOURS ROUNDED UP, 1-HOUR MINIMUM, MONEY      00042000
042100*    ROUNDED HALF-UP TO 2 DECIMALS.  ELAPSED DAYS COME FROM TRUE  00042100
042200*    CALENDAR ORDINAL DAY NUMBERS (405-CALC-ABS-DAY) SO A SESSION 00042200
042300*    THAT CROSSES A MONTH OR YEAR BOUNDARY STILL BILLS THE RIGHT  00042300
042400*    NUMBER OF HOURS -- THE OLD 30/360 DAY-COUNT SHORTCUT IS GONE 00042400
042500*    FROM THIS PARAGRAPH -- SEE THE 03/12/26 ENTRY ABOVE.         00042500
042600 400-CALC-FEE.                                                    00042600
042700     MOVE ENTRY-CCYY TO CAL-YEAR.                                 00042700
042800     MOVE ENTRY-MM   TO CAL-MONTH.                                00042800
042900     MOVE ENTRY-DD   TO CAL-DAY.                                  00042900
043000     PERFORM 405-CALC-ABS-DAY THRU 405-EXIT.                      00043000
043100     MOVE CAL-ABS-DAYS TO FC-DAY-COUNT-ENTRY.                     00043100
043200                                                                  00043200
043300     MOVE EXIT-CCYY  TO CAL-YEAR.                                 00043300
043400     MOVE EXIT-MM    TO CAL-MONTH.                                00043400
043500     MOVE EXIT-DD    TO CAL-DAY.                                  00043500
043600     PERFORM 405-CALC-ABS-DAY THRU 405-EXIT.                      00043600
043700     MOVE CAL-ABS-DAYS TO FC-DAY-COUNT-EXIT.                      00043700
043800                                                                  00043800
043900     COMPUTE FC-ELAPSED-DAYS =                                    00043900
044000             FC-DAY-COUNT-EXIT - FC-DAY-COUNT-ENTRY.              00044000
044100     COMPUTE FC-MIN-OF-DAY-ENTRY = (ENTRY-HH * 60) + ENTRY-MN.    00044100
044200     COMPUTE FC-MIN-OF-DAY-EXIT  = (EXIT-HH  * 60) + EXIT-MN.     00044200
044300     COMPUTE FC-ELAPSED-MINUTES =                                 00044300
044400             (FC-ELAPSED-DAYS * 1440)                             00044400
044500             + FC-MIN-OF-DAY-EXIT - FC-MIN-OF-DAY-ENTRY.          00044500
044600     IF FC-ELAPSED-MINUTES < 0                                    00044600
044700         MOVE 0 TO FC-ELAPSED-MINUTES                             00044700
044800     END-IF.                                                      00044800
044900     DIVIDE FC-ELAPSED-MINUTES BY 60                              00044900
045000         GIVING FC-HOURS REMAINDER FC-REMAINDER-MIN.              00045000
045100     IF FC-REMAINDER-MIN > 0                                      00045100
045200         ADD 1 TO FC-HOURS                                        00045200
045300     END-IF.                                                      00045300
045400     IF FC-HOURS = 0                                              00045400
045500         MOVE 1 TO FC-HOURS                                       00045500
045600     END-IF.                                                      00045600
045700     COMPUTE TOTAL-AMOUNT ROUNDED = HOURLY-RATE * FC-HOURS.       00045700
045800 400-EXIT.                                                        00045800
045900     EXIT.                                                        00045900
046000                                                                  00046000
046100*    405-CALC-ABS-DAY -- ORDINAL DAY NUMBER FOR CAL-YEAR/MONTH/   00046100
046200*    CAL-DAY, COUNTED FROM AN ARBITRARY FIXED POINT.  ONLY THE    00046200
046300*    DIFFERENCE BETWEEN TWO CALLS MEANS ANYTHING TO 400-CALC-FEE. 00046300
046400*    LEAP DAYS FROM YEARS BEFORE CAL-YEAR COME FROM THE 4/100/400 00046400
046500*    DIVIDE-AND-REMAINDER TEST BELOW; CAL-YEAR'S OWN FEB 29TH, IF 00046500
046600*    IT HAS ONE, IS ADDED ON BY 406-TEST-LEAP-YEAR.               00046600
046700 405-CALC-ABS-DAY.                                                00046700
046800     COMPUTE CAL-YM1 = CAL-YEAR - 1.                              00046800
046900     DIVIDE CAL-YM1 BY 4   GIVING CAL-Q REMAINDER CAL-R.          00046900
047000     MOVE CAL-Q TO CAL-LEAP-DAYS.                                 00047000
047100     DIVIDE CAL-YM1 BY 100 GIVING CAL-Q REMAINDER CAL-R.          00047100
047200     SUBTRACT CAL-Q FROM CAL-LEAP-DAYS.                           00047200
047300     DIVIDE CAL-YM1 BY 400 GIVING CAL-Q REMAINDER CAL-R.          00047300
047400     ADD CAL-Q TO CAL-LEAP-DAYS.                                  00047400
047500     PERFORM 406-TEST-LEAP-YEAR THRU 406-EXIT.                    00047500
047600     MOVE ZERO TO CAL-DAYS-BEFORE-MONTH.                          00047600
047700     IF CAL-MONTH > 1                                             00047700
047800         PERFORM 407-SUM-ONE-MONTH                                00047800
047900                 VARYING CAL-MONTH-IDX FROM 1 BY 1                00047900
048000                 UNTIL CAL-MONTH-IDX >= CAL-MONTH                 00048000
048100     END-IF.                                                      00048100
048200     IF CAL-MONTH > 2 AND CAL-YEAR-IS-LEAP                        00048200
048300         ADD 1 TO CAL-DAYS-BEFORE-MONTH                           00048300
048400     END-IF.                                                      00048400
048500     COMPUTE CAL-ABS-DAYS =                                       00048500
048600             (CAL-YEAR * 365) + CAL-LEAP-DAYS                     00048600
048700             + CAL-DAYS-BEFORE-MONTH + CAL-DAY.                   00048700
048800 405-EXIT.                                                        00048800
048900     EXIT.                                                        00048900
049000                                                                  00049000
049100*    406-TEST-LEAP-YEAR -- STANDARD GREGORIAN RULE: DIVISIBLE BY 400049100
049200*    EXCEPT CENTURY YEARS, WHICH MUST ALSO BE DIVISIBLE BY 400.   00049200
049300 406-TEST-LEAP-YEAR.                                              00049300
049400     MOVE 'N' TO CAL-IS-LEAP-SW.                                  00049400
049500     DIVIDE CAL-YEAR BY 4 GIVING CAL-Q REMAINDER CAL-R.           00049500
049600     IF CAL-R = 0                                                 00049600
049700         DIVIDE CAL-YEAR BY 100 GIVING CAL-Q REMAINDER CAL-R      00049700
049800         IF CAL-R NOT = 0                                         00049800
049900             MOVE 'Y' TO CAL-IS-LEAP-SW                           00049900
050000         ELSE                                                     00050000
050100             DIVIDE CAL-YEAR BY 400 GIVING CAL-Q REMAINDER CAL-R  00050100
050200             IF CAL-R = 0                                         00050200
050300                 MOVE 'Y' TO CAL-IS-LEAP-SW                       00050300
050400             END-IF                                               00050400
050500         END-IF                                                   00050500
050600     END-IF.                                                      00050600
050700 406-EXIT.                                                        00050700
050800     EXIT.                                                        00050800
050900                                                                  00050900
051000 407-SUM-ONE-MONTH.                                               00051000
051100     ADD DIM-DAYS (CAL-MONTH-IDX) TO CAL-DAYS-BEFORE-MONTH.       00051100
051200                                                                  00051200
051300*    500-FIND-SPOT -- LINEAR SEARCH OF THE IN-MEMORY SPOT TABLE   00051300
051400*    BY SPOT-ID.  ON A HIT, SPOT-MASTER-REC HOLDS THE CURRENT     00051400
051500*    ROW SO 200/320 CAN UPDATE IT AND MOVE IT BACK BY SPOT-IDX2.  00051500
051600 500-FIND-SPOT.                                                   00051600
051700     MOVE 'N' TO WS-SPOT-FOUND-SW.                                00051700
051800     SET SPOT-IDX2 TO 1.                                          00051800
051900     SEARCH SPOT-TABLE-ENTRY                                      00051900
052000         AT END                                                   00052000
052100             MOVE 'N' TO WS-SPOT-FOUND-SW                         00052100
052200         WHEN ST-SPOT-ID (SPOT-IDX2) = WS-WANT-SPOT-ID            00052200
052300             MOVE SPOT-TABLE-DATA (SPOT-IDX2) TO SPOT-MASTER-REC  00052300
052400             MOVE 'Y' TO WS-SPOT-FOUND-SW                         00052400
052500     END-SEARCH.                                                  00052500
052600 500-EXIT.                                                        00052600
052700     EXIT.                                                        00052700
052800                                                                  00052800
052900*    510-FIND-SESSION-BY-ID -- LINEAR SEARCH BY SESSION-ID.       00052900
053000 510-FIND-SESSION-BY-ID.                                          00053000
053100     MOVE 'N' TO WS-SESS-FOUND-SW.                                00053100
053200     SET SESS-IDX2 TO 1.                                          00053200
053300     SEARCH SESS-TABLE-ENTRY                                      00053300
053400         AT END                                                   00053400
053500             MOVE 'N' TO WS-SESS-FOUND-SW                         00053500
053600         WHEN SK-SESSION-ID (SESS-IDX2) = WS-WANT-SESSION-ID      00053600
053700             MOVE SESS-TABLE-DATA (SESS-IDX2) TO SESSION-REC      00053700
053800             MOVE 'Y' TO WS-SESS-FOUND-SW                         00053800
053900     END-SEARCH.                                                  00053900
054000 510-EXIT.                                                        00054000
054100     EXIT.                                                        00054100
054200                                                                  00054200
054300*    530-FIND-ACTIVE-BY-PLATE -- LINEAR SEARCH BY LICENSE PLATE,  00054300
054400*    ACTIVE SESSIONS ONLY (ONE ACTIVE SESSION PER PLATE, PER SHOP 00054400
054500*    RULE).                                                       00054500
054600 530-FIND-ACTIVE-BY-PLATE.                                        00054600
054700     MOVE 'N' TO WS-SESS-FOUND-SW.                                00054700
054800     SET SESS-IDX2 TO 1.                                          00054800
054900     SEARCH SESS-TABLE-ENTRY                                      00054900
055000         AT END                                                   00055000
055100             MOVE 'N' TO WS-SESS-FOUND-SW                         00055100
055200         WHEN SK-PLATE (SESS-IDX2) = TRAN-LICENSE-PLATE           00055200
055300                 AND SK-IS-ACTIVE (SESS-IDX2)                     00055300
055400             MOVE SESS-TABLE-DATA (SESS-IDX2) TO SESSION-REC      00055400
055500             MOVE 'Y' TO WS-SESS-FOUND-SW                         00055500
055600     END-SEARCH.                                                  00055600
055700 530-EXIT.                                                        00055700
055800     EXIT.                                                        00055800
055900                                                                  00055900
056000 700-OPEN-INPUT-FILES.                                            00056000
056100     OPEN INPUT  SESSION-TRAN                                     00056100
056200                 SPOT-MASTER                                      00056200
056300                 SESSION-FILE                                     00056300
056400          OUTPUT REPORT-FILE.                                     00056400
056500     IF WS-SESSTRN-STATUS NOT = '00'                              00056500
056600       DISPLAY 'ERROR OPENING SESSION-TRAN. RC:' WS-SESSTRN-STATUS00056600
056700       MOVE 16 TO RETURN-CODE                                     00056700
056800       MOVE 'Y' TO WS-TRAN-EOF                                    00056800
056900     END-IF.                                                      00056900
057000     IF WS-SPOTMSTR-STATUS NOT = '00'                             00057000
057100       DISPLAY 'ERROR OPENING SPOT MASTER. RC:' WS-SPOTMSTR-STATUS00057100
057200       MOVE 16 TO RETURN-CODE                                     00057200
057300       MOVE 'Y' TO WS-TRAN-EOF                                    00057300
057400     END-IF.                                                      00057400
057500     IF WS-SESSFILE-STATUS NOT = '00'                             00057500
057600       DISPLAY 'ERROR OPENING SESSION FILE. RC:'                  00057600
057700               WS-SESSFILE-STATUS                                 00057700
057800       MOVE 16 TO RETURN-CODE                                     00057800
057900       MOVE 'Y' TO WS-TRAN-EOF                                    00057900
058000     END-IF.                                                      00058000
058100                                                                  00058100
058200 750-LOAD-SPOT-TABLE.                                             00058200
058300     PERFORM 755-LOAD-ONE-SPOT                                    00058300
058400             UNTIL SPOT-AT-EOF.                                   00058400
058500 750-EXIT.                                                        00058500
058600     EXIT.                                                        00058600
058700                                                                  00058700
058800 755-LOAD-ONE-SPOT.                                               00058800
058900     READ SPOT-MASTER                                             00058900
059000         AT END     MOVE 'Y' TO WS-SPOT-EOF                       00059000
059100         NOT AT END                                               00059100
059200             IF WS-SPOT-TOTAL >= 500                              00059200
059300                 DISPLAY 'PKSESS1 SPOT TABLE OVERFLOW - ABEND'    00059300
059400                 MOVE 16 TO RETURN-CODE                           00059400
059500                 GOBACK                                           00059500
059600             END-IF                                               00059600
059700             ADD 1 TO WS-SPOT-TOTAL                               00059700
059800             SET SPOT-IDX2 TO WS-SPOT-TOTAL                       00059800
059900             MOVE SPOT-MASTER-REC                                 00059900
060000               TO SPOT-TABLE-DATA (SPOT-IDX2)                     00060000
060100     END-READ.                                                    00060100
060200                                                                  00060200
060300 760-LOAD-SESSION-TABLE.                                          00060300
060400     PERFORM 765-LOAD-ONE-SESSION                                 00060400
060500             UNTIL SESS-AT-EOF.                                   00060500
060600 760-EXIT.                                                        00060600
060700     EXIT.                                                        00060700
060800                                                                  00060800
060900 765-LOAD-ONE-SESSION.                                            00060900
061000     READ SESSION-FILE                                            00061000
061100         AT END     MOVE 'Y' TO WS-SESS-EOF                       00061100
061200         NOT AT END                                               00061200
061300             IF WS-SESS-TOTAL >= 2000                             00061300
061400                 DISPLAY 'PKSESS1 SESSION TABLE OVERFLOW'         00061400
061500                 MOVE 16 TO RETURN-CODE                           00061500
061600                 GOBACK                                           00061600
061700             END-IF                                               00061700
061800             ADD 1 TO WS-SESS-TOTAL                               00061800
061900             SET SESS-IDX2 TO WS-SESS-TOTAL                       00061900
062000             MOVE SESSION-REC TO SESS-TABLE-DATA (SESS-IDX2)      00062000
062100             IF SESSION-ID >= WS-NEXT-SESSION-ID                  00062100
062200                 COMPUTE WS-NEXT-SESSION-ID = SESSION-ID + 1      00062200
062300             END-IF                                               00062300
062400     END-READ.                                                    00062400
062500                                                                  00062500
062600 790-CLOSE-FILES.                                                 00062600
062700     CLOSE SESSION-TRAN                                           00062700
062800           REPORT-FILE.                                           00062800
062900                                                                  00062900
063000 800-INIT-REPORT.                                                 00063000
063100     MOVE CURRENT-MONTH  TO RPT-MM.                               00063100
063200     MOVE CURRENT-DAY    TO RPT-DD.                               00063200
063300     MOVE CURRENT-CCYY   TO RPT-CCYY.                             00063300
063400     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00063400
063500                                                                  00063500
063600 850-REPORT-COUNTS.                                               00063600
063700     MOVE SPACES TO REPORT-RECORD.                                00063700
063800     WRITE REPORT-RECORD FROM RPT-COUNTS-HDR1 AFTER 2.            00063800
063900     PERFORM 851-COUNT-AVAILABLE THRU 851-EXIT.                   00063900
064000     PERFORM 852-COUNT-OCCUPIED  THRU 852-EXIT.                   00064000
064100     PERFORM 853-COUNT-ACTIVE    THRU 853-EXIT.                   00064100
064200                                                                  00064200
064300 851-COUNT-AVAILABLE.                                             00064300
064400     MOVE ZERO TO WS-AVAIL-COUNT.                                 00064400
064500     PERFORM 856-TEST-ONE-AVAILABLE VARYING SPOT-IDX FROM 1 BY 1  00064500
064600             UNTIL SPOT-IDX > WS-SPOT-TOTAL.                      00064600
064700     MOVE 'SPOTS AVAILABLE' TO RPT-COUNT-LABEL.                   00064700
064800     MOVE WS-AVAIL-COUNT    TO RPT-COUNT-VALUE.                   00064800
064900     WRITE REPORT-RECORD FROM RPT-COUNTS-DETAIL.                  00064900
065000 851-EXIT.                                                        00065000
065100     EXIT.                                                        00065100
065200                                                                  00065200
065300 856-TEST-ONE-AVAILABLE.                                          00065300
065400     MOVE SPOT-TABLE-DATA (SPOT-IDX) TO SPOT-MASTER-REC.          00065400
065500     IF SPOT-IS-AVAILABLE                                         00065500
065600         ADD 1 TO WS-AVAIL-COUNT                                  00065600
065700     END-IF.                                                      00065700
065800                                                                  00065800
065900 852-COUNT-OCCUPIED.                                              00065900
066000     MOVE ZERO TO WS-OCCUP-COUNT.                                 00066000
066100     PERFORM 857-TEST-ONE-OCCUPIED VARYING SPOT-IDX FROM 1 BY 1   00066100
066200             UNTIL SPOT-IDX > WS-SPOT-TOTAL.                      00066200
066300     MOVE 'SPOTS OCCUPIED'  TO RPT-COUNT-LABEL.                   00066300
066400     MOVE WS-OCCUP-COUNT    TO RPT-COUNT-VALUE.                   00066400
066500     WRITE REPORT-RECORD FROM RPT-COUNTS-DETAIL.                  00066500
066600     DISPLAY 'PKSESS1 OCCUPIED COUNT = ' RPT-COUNT-VALUE-X.       00066600
066700 852-EXIT.                                                        00066700
066800     EXIT.                                                        00066800
066900                                                                  00066900
067000 857-TEST-ONE-OCCUPIED.                                           00067000
067100     MOVE SPOT-TABLE-DATA (SPOT-IDX) TO SPOT-MASTER-REC.          00067100
067200     IF SPOT-IS-OCCUPIED                                          00067200
067300         ADD 1 TO WS-OCCUP-COUNT                                  00067300
067400     END-IF.                                                      00067400
067500                                                                  00067500
067600 853-COUNT-ACTIVE.                                                00067600
067700     MOVE ZERO TO WS-ACTIVE-COUNT.                                00067700
067800     PERFORM 858-TEST-ONE-ACTIVE VARYING SESS-IDX FROM 1 BY 1     00067800
067900             UNTIL SESS-IDX > WS-SESS-TOTAL.                      00067900
068000     MOVE 'SESSIONS ACTIVE'  TO RPT-COUNT-LABEL.                  00068000
068100     MOVE WS-ACTIVE-COUNT    TO RPT-COUNT-VALUE.                  00068100
068200     WRITE REPORT-RECORD FROM RPT-COUNTS-DETAIL.                  00068200
068300 853-EXIT.                                                        00068300
068400     EXIT.                                                        00068400
068500                                                                  00068500
068600 858-TEST-ONE-ACTIVE.                                             00068600
068700     MOVE SESS-TABLE-DATA (SESS-IDX) TO SESSION-REC.              00068700
068800     IF SESSION-IS-ACTIVE                                         00068800
068900         ADD 1 TO WS-ACTIVE-COUNT                                 00068900
069000     END-IF.                                                      00069000
069100                                                                  00069100
069200 870-REPORT-ONE-TRAN.                                             00069200
069300     IF TRAN-REJECTED                                             00069300
069400         MOVE WS-REJECT-MSG TO RPT-REJECT-MSG                     00069400
069500         WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL               00069500
069600     ELSE                                                         00069600
069700         MOVE 'TRANSACTION PROCESSED, KEY: ' TO RPT-TRAN-MSG1     00069700
069800         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1                00069800
069900     END-IF.                                                      00069900
070000                                                                  00070000
070100 900-REWRITE-SPOT-MASTER.                                         00070100
070200     CLOSE SPOT-MASTER.                                           00070200
070300     OPEN OUTPUT SPOT-MASTER.                                     00070300
070400     PERFORM 905-WRITE-ONE-SPOT VARYING SPOT-IDX FROM 1 BY 1      00070400
070500             UNTIL SPOT-IDX > WS-SPOT-TOTAL.                      00070500
070600     CLOSE SPOT-MASTER.                                           00070600
070700                                                                  00070700
070800 905-WRITE-ONE-SPOT.                                              00070800
070900     MOVE SPOT-TABLE-DATA (SPOT-IDX) TO SPOT-MASTER-REC.          00070900
071000     WRITE SPOT-MASTER-REC.                                       00071000
071100                                                                  00071100
071200 910-REWRITE-SESSION-FILE.                                        00071200
071300     CLOSE SESSION-FILE.                                          00071300
071400     OPEN OUTPUT SESSION-FILE.                                    00071400
071500     PERFORM 915-WRITE-ONE-SESSION VARYING SESS-IDX FROM 1 BY 1   00071500
071600             UNTIL SESS-IDX > WS-SESS-TOTAL.                      00071600
071700     CLOSE SESSION-FILE.                                          00071700
071800                                                                  00071800
071900 915-WRITE-ONE-SESSION.                                           00071900
072000     MOVE SESS-TABLE-DATA (SESS-IDX) TO SESSION-REC.              00072000
072100     WRITE SESSION-REC.                                           00072100
