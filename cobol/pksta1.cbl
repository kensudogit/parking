000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE GARAGE OPERATIONS GROUP  * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400***************************************************************** 00000400
000500* PROGRAM:  PKSTA1                                              * 00000500
000600*                                                                *00000600
000700* AUTHOR :  J SAYLES                                             *00000700
000800*                                                                *00000800
000900* ONE PASS OVER PAYMENT-FILE PRINTING COUNTS BY STATUS, THE     * 00000900
001000* MONTHLY REVENUE FIGURE (COMPLETED PAYMENTS CREATED IN THE     * 00001000
001100* LAST 30 DAYS OF THE RUN DATE) AND A PER-METHOD COUNT OF        *00001100
001200* COMPLETED PAYMENTS.  RUN DATE COMES FROM THE JOB'S ACCEPT,    * 00001200
001300* NOT FROM ANY TRANSACTION, SO THE 30-DAY WINDOW STAYS THE      * 00001300
001400* SAME FOR EVERY REPORT PRODUCED ON THE SAME CALENDAR DAY.      * 00001400
001500* THIS IS A READ-ONLY REPORT RUN -- PAYMENT-FILE IS NEVER       * 00001500
001600* REWRITTEN HERE.  NO INTERMEDIATE CONTROL BREAKS; THE WHOLE    * 00001600
001700* FILE IS ONE ACCUMULATION.                                     * 00001700
001800***************************************************************** 00001800
001900*   WRITTEN  03/14/11   J SAYLES    ORIGINAL PROGRAM              JS0311  
002000*   CHANGED  09/30/11   J SAYLES    ADD PENDING/PROCESSING SPLIT  JS0911  
002100*   CHANGED  07/02/12   J SAYLES    QR-CODE ADDED TO METHOD LIST  JS0712  
002200*   CHANGED  08/19/14   J SAYLES    ELEC WALLET ADDED TO METHODS  JS0814  
002300*   CHANGED  02/11/16   J SAYLES    REVENUE FIELD WIDENED TO      JS0216  
002400*                                   S9(7)V99 - 999999.99 CAP HIT  00002400
002500*                                   ON A HOLIDAY WEEKEND RUN      00002500
002600*   CHANGED  06/23/18   M OYELARAN  RPT LINE SPACING CLEANED UP   MO0618  
002700*                                   AFTER 800-PRINT-REPORT REVIEW 00002700
002800*   CHANGED  04/02/20   M OYELARAN  METHOD SEARCH NOW SET/SEARCH  MO0420  
002900*                                   INSTEAD OF INLINE IF CHAIN    00002900
003000*   CHANGED  03/12/26   M OYELARAN  CUTOFF/PROC DATE-JULIAN WAS   MO0326  
003100*                                   30/360; REPLACED WITH TABLE-  00003100
003200*                                   DRIVEN CALENDAR DAY COUNT SO  00003200
003300*                                   30-DAY WINDOW DOES NOT SLIP   00003300
003400*                                   AT MONTH-END, REQ GO-2609     00003400
003500*   CHANGED  06/29/26   M OYELARAN  MONTHLY-REVENUE WIDENED AGAIN MO0629  
003600*                                   TO S9(9)V99 - THE 02/11/16    00003600
003700*                                   FIX ONLY BOUGHT TEN YEARS,    00003700
003800*                                   RPT-REVENUE-VALUE AND THE -X  00003800
003900*                                   REDEFINE GROWN TO MATCH       00003900
004000*   CHANGED  06/30/26   M OYELARAN  CAL-MONTH-IDX AND THE REPORT  MO0630  
004100*                                   FILE-STATUS PULLED OUT TO     00004100
004200*                                   77-LEVELS, SAME AS THE OLD    00004200
004300*                                   REDEMPTION WORK FILE HABIT    00004300
004400***************************************************************** 00004400
004500 IDENTIFICATION DIVISION.                                         00004500
004600 PROGRAM-ID.    PKSTA1.                                           00004600
004700 AUTHOR.        J SAYLES.                                         00004700
004800 INSTALLATION.  GARAGE OPERATIONS - COBOL DEVELOPMENT CENTER.     00004800
004900 DATE-WRITTEN.  03/14/11.                                         00004900
005000 DATE-COMPILED.                                                   00005000
005100 SECURITY.      NON-CONFIDENTIAL.                                 00005100
005200*   (C)                                                           00005200
005300                                                                  00005300
005400 ENVIRONMENT DIVISION.                                            00005400
005500 CONFIGURATION SECTION.                                           00005500
005600 SOURCE-COMPUTER.  IBM-370.                                       00005600
005700 OBJECT-COMPUTER.  IBM-370.                                       00005700
005800 SPECIAL-NAMES.                                                   00005800
005900     C01 IS TOP-OF-FORM.                                          00005900
006000                                                                  00006000
006100 INPUT-OUTPUT SECTION.                                            00006100
006200 FILE-CONTROL.                                                    00006200
006300                                                                  00006300
006400     SELECT PAYMENT-FILE  ASSIGN TO PAYFILE                       00006400
006500         ACCESS IS SEQUENTIAL                                     00006500
006600         FILE STATUS  IS  WS-PAYFILE-STATUS.                      00006600
006700                                                                  00006700
006800     SELECT REPORT-FILE   ASSIGN TO PAYSTRPT                      00006800
006900         FILE STATUS  IS  WS-REPORT-STATUS.                       00006900
007000                                                                  00007000
007100***************************************************************** 00007100
007200 DATA DIVISION.                                                   00007200
007300 FILE SECTION.                                                    00007300
007400                                                                  00007400
007500 FD  PAYMENT-FILE                                                 00007500
007600     RECORDING MODE IS F                                          00007600
007700     RECORD CONTAINS 175 CHARACTERS                               00007700
007800     LABEL RECORDS ARE STANDARD                                   00007800
007900     BLOCK CONTAINS 0 RECORDS.                                    00007900
008000 COPY PAYREC.                                                     00008000
008100                                                                  00008100
008200 FD  REPORT-FILE                                                  00008200
008300     RECORDING MODE IS F.                                         00008300
008400 01  REPORT-RECORD              PIC X(132).                       00008400
008500                                                                  00008500
008600***************************************************************** 00008600
008700 WORKING-STORAGE SECTION.                                         00008700
008800***************************************************************** 00008800
008900*                                                                 00008900
009000*    CAL-MONTH-IDX AND WS-REPORT-STATUS STAY AS 77-LEVELS, SAME   00009000
009100*    AS THE OLD REDEMPTION WORK FILE'S SUB1/FILE-STATUS -- THIS   00009100
009200*    SHOP NEVER GAVE SCRATCH FIELDS A 01 ROOF TO SIT UNDER.       00009200
009300 77  CAL-MONTH-IDX               PIC S9(4) COMP  VALUE +0.        00009300
009400 77  WS-REPORT-STATUS            PIC X(2)  VALUE SPACES.          00009400
009500*                                                                 00009500
009600 01  SYSTEM-DATE-AND-TIME.                                        00009600
009700     05  CURRENT-DATE.                                            00009700
009800         10  CURRENT-CCYY        PIC 9(4).                        00009800
009900         10  CURRENT-MONTH       PIC 9(2).                        00009900
010000         10  CURRENT-DAY         PIC 9(2).                        00010000
010100     05  CURRENT-TIME.                                            00010100
010200         10  CURRENT-HOUR        PIC 9(2).                        00010200
010300         10  CURRENT-MINUTE      PIC 9(2).                        00010300
010400         10  CURRENT-SECOND      PIC 9(2).                        00010400
010500         10  CURRENT-HNDSEC      PIC 9(2).                        00010500
010600     05  FILLER                  PIC X(10) VALUE SPACES.          00010600
010700     05  RUN-DATE-JULIAN         PIC 9(7)  COMP-3.                00010700
010800     05  CUTOFF-DATE-JULIAN      PIC 9(7)  COMP-3.                00010800
010900     05  PROC-DATE-JULIAN        PIC 9(7)  COMP-3.                00010900
011000*                                                                 00011000
011100*    CALENDAR-DAY-COUNT-FIELDS -- WORK AREA FOR 052-CALC-ABS-DAY. 00011100
011200*    LOAD CAL-YEAR/CAL-MONTH/CAL-DAY AND PERFORM 052 THRU 052-EXIT00011200
011300*    TO GET A TRUE ORDINAL DAY NUMBER BACK IN CAL-ABS-DAYS.  SAME 00011300
011400*    ROUTINE SHAPE AS THE FEE CALC IN PKSESS1 -- SEE ITS BANNER.  00011400
011500 01  CALENDAR-DAY-COUNT-FIELDS.                                   00011500
011600     05  CAL-YEAR                PIC 9(4)  COMP  VALUE ZERO.      00011600
011700     05  CAL-MONTH               PIC 9(2)  COMP  VALUE ZERO.      00011700
011800     05  CAL-DAY                 PIC 9(2)  COMP  VALUE ZERO.      00011800
011900     05  CAL-YM1                 PIC 9(4)  COMP  VALUE ZERO.      00011900
012000     05  CAL-Q                   PIC 9(4)  COMP  VALUE ZERO.      00012000
012100     05  CAL-R                   PIC 9(4)  COMP  VALUE ZERO.      00012100
012200     05  CAL-LEAP-DAYS           PIC S9(4) COMP  VALUE +0.        00012200
012300     05  CAL-IS-LEAP-SW          PIC X           VALUE 'N'.       00012300
012400         88  CAL-YEAR-IS-LEAP    VALUE 'Y'.                       00012400
012500     05  CAL-DAYS-BEFORE-MONTH   PIC 9(3)  COMP  VALUE ZERO.      00012500
012600     05  CAL-ABS-DAYS            PIC 9(9)  COMP  VALUE ZERO.      00012600
012700     05  FILLER                  PIC X(10) VALUE SPACES.          00012700
012800*                                                                 00012800
012900*    DAYS-IN-MONTH-TABLE -- ORDINARY-YEAR DAY COUNTS, JAN THROUGH 00012900
013000*    DEC.  FEBRUARY'S EXTRA DAY IN A LEAP YEAR IS ADDED SEPARATELY00013000
013100*    BY 052-CALC-ABS-DAY, NOT CARRIED IN THE TABLE ITSELF.        00013100
013200 01  DAYS-IN-MONTH-TABLE.                                         00013200
013300     05  FILLER                  PIC 9(2) VALUE 31.               00013300
013400     05  FILLER                  PIC 9(2) VALUE 28.               00013400
013500     05  FILLER                  PIC 9(2) VALUE 31.               00013500
013600     05  FILLER                  PIC 9(2) VALUE 30.               00013600
013700     05  FILLER                  PIC 9(2) VALUE 31.               00013700
013800     05  FILLER                  PIC 9(2) VALUE 30.               00013800
013900     05  FILLER                  PIC 9(2) VALUE 31.               00013900
014000     05  FILLER                  PIC 9(2) VALUE 31.               00014000
014100     05  FILLER                  PIC 9(2) VALUE 30.               00014100
014200     05  FILLER                  PIC 9(2) VALUE 31.               00014200
014300     05  FILLER                  PIC 9(2) VALUE 30.               00014300
014400     05  FILLER                  PIC 9(2) VALUE 31.               00014400
014500 01  DAYS-IN-MONTH-R REDEFINES DAYS-IN-MONTH-TABLE.               00014500
014600     05  DIM-DAYS                OCCURS 12 TIMES                  00014600
014700                                  INDEXED BY DIM-IDX              00014700
014800                                  PIC 9(2).                       00014800
014900*                                                                 00014900
015000 01  WS-FIELDS.                                                   00015000
015100     05  WS-PAYFILE-STATUS       PIC X(2)  VALUE SPACES.          00015100
015200     05  WS-PAY-EOF              PIC X     VALUE 'N'.             00015200
015300         88  PAY-AT-EOF          VALUE 'Y'.                       00015300
015400     05  FILLER                  PIC X(10) VALUE SPACES.          00015400
015500*                                                                 00015500
015600*    PAY-STATS-TOTALS -- THE ONLY ACCUMULATOR IN THIS PROGRAM.    00015600
015700*    NOTHING IS WRITTEN BACK TO PAYMENT-FILE; THESE COUNTS LIVE   00015700
015800*    AND DIE WITH THE RUN, PER THE ORIGINAL DESIGN NOTE.          00015800
015900 01  PAY-STATS-TOTALS.                                            00015900
016000     05  TOTAL-PAYMENTS          PIC S9(7) COMP-3 VALUE +0.       00016000
016100     05  COMPLETED-PAYMENTS      PIC S9(7) COMP-3 VALUE +0.       00016100
016200     05  FAILED-PAYMENTS         PIC S9(7) COMP-3 VALUE +0.       00016200
016300     05  PENDING-PAYMENTS        PIC S9(7) COMP-3 VALUE +0.       00016300
016400     05  MONTHLY-REVENUE         PIC S9(9)V99 COMP-3 VALUE +0.    00016400
016500     05  METHOD-COUNT-TABLE.                                      00016500
016600         10  METHOD-COUNT OCCURS 6 TIMES                          00016600
016700                          INDEXED BY METH-IDX                     00016700
016800                          PIC S9(7) COMP-3.                       00016800
016900     05  FILLER                  PIC X(10) VALUE SPACES.          00016900
017000*                                                                 00017000
017100*    METHOD-NAME-TABLE HOLDS THE REPORT CAPTIONS IN THE SAME      00017100
017200*    ORDER AS METHOD-COUNT SO 800-PRINT-REPORT CAN DRIVE BOTH     00017200
017300*    TABLES OFF ONE INDEX -- SUBSCRIPTS MUST STAY IN STEP WITH    00017300
017400*    PAYREC'S PAYMENT-METHOD 88-LEVEL LIST.                       00017400
017500 01  METHOD-NAME-TABLE.                                           00017500
017600     05  FILLER  PIC X(20) VALUE 'CREDIT_CARD'.                   00017600
017700     05  FILLER  PIC X(20) VALUE 'DEBIT_CARD'.                    00017700
017800     05  FILLER  PIC X(20) VALUE 'CASH'.                          00017800
017900     05  FILLER  PIC X(20) VALUE 'MOBILE_PAYMENT'.                00017900
018000     05  FILLER  PIC X(20) VALUE 'QR_CODE'.                       00018000
018100     05  FILLER  PIC X(20) VALUE 'ELECTRONIC_WALLET'.             00018100
018200 01  METHOD-NAME-TABLE-R REDEFINES METHOD-NAME-TABLE.             00018200
018300     05  METHOD-NAME OCCURS 6 TIMES                               00018300
018400                      INDEXED BY MNAME-IDX                        00018400
018500                      PIC X(20).                                  00018500
018600*                                                                 00018600
018700 01  RPT-HEADER1.                                                 00018700
018800     05  FILLER                  PIC X(36)                        00018800
018900                 VALUE 'PAYMENT STATISTICS REPORT      '.         00018900
019000     05  FILLER                  PIC X(10) VALUE 'RUN DATE: '.    00019000
019100     05  RPT-CCYY                PIC 9999.                        00019100
019200     05  FILLER                  PIC X     VALUE '-'.             00019200
019300     05  RPT-MM                  PIC 99.                          00019300
019400     05  FILLER                  PIC X     VALUE '-'.             00019400
019500     05  RPT-DD                  PIC 99.                          00019500
019600     05  FILLER                  PIC X(76) VALUE SPACES.          00019600
019700 01  RPT-COUNT-LINE.                                              00019700
019800     05  RPT-COUNT-LABEL         PIC X(29) VALUE SPACES.          00019800
019900     05  FILLER                  PIC X(03) VALUE SPACES.          00019900
020000     05  RPT-COUNT-VALUE         PIC ZZZZ9.                       00020000
020100     05  FILLER                  PIC X(95) VALUE SPACES.          00020100
020200 01  RPT-REVENUE-LINE.                                            00020200
020300     05  FILLER                  PIC X(29)                        00020300
020400                 VALUE 'MONTHLY REVENUE .............'.           00020400
020500     05  FILLER                  PIC X(03) VALUE SPACES.          00020500
020600     05  RPT-REVENUE-VALUE       PIC ZZZ,ZZZ,ZZ9.99.              00020600
020700     05  FILLER                  PIC X(86) VALUE SPACES.          00020700
020800 01  RPT-REVENUE-LINE-R REDEFINES RPT-REVENUE-LINE.               00020800
020900     05  FILLER                  PIC X(32).                       00020900
021000     05  RPT-REVENUE-VALUE-X     PIC X(14).                       00021000
021100     05  FILLER                  PIC X(86).                       00021100
021200 01  RPT-METHOD-HDR.                                              00021200
021300     05  FILLER                  PIC X(45)                        00021300
021400             VALUE 'PAYMENT METHOD BREAKDOWN (COMPLETED ONLY)'.   00021400
021500     05  FILLER                  PIC X(87) VALUE SPACES.          00021500
021600 01  RPT-METHOD-LINE.                                             00021600
021700     05  RPT-METHOD-NAME         PIC X(20).                       00021700
021800     05  FILLER                  PIC X(09) VALUE SPACES.          00021800
021900     05  RPT-METHOD-VALUE        PIC ZZZZ9.                       00021900
022000     05  FILLER                  PIC X(98) VALUE SPACES.          00022000
022100*                                                                 00022100
022200 01  ABEND-TEST                  PIC X(2).                        00022200
022300 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00022300
022400*                                                                 00022400
022500***************************************************************** 00022500
022600 PROCEDURE DIVISION.                                              00022600
022700***************************************************************** 00022700
022800                                                                  00022800
022900 000-MAIN.                                                        00022900
023000     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00023000
023100     ACCEPT CURRENT-TIME FROM TIME.                               00023100
023200     DISPLAY 'PKSTA1 STARTED DATE = ' CURRENT-MONTH '/'           00023200
023300            CURRENT-DAY '/' CURRENT-CCYY '  (mm/dd/ccyy)'.        00023300
023400                                                                  00023400
023500     PERFORM 050-CALC-CUTOFF-DATE.                                00023500
023600     PERFORM 700-OPEN-FILES.                                      00023600
023700                                                                  00023700
023800     PERFORM 100-ACCUM-PAYMENT                                    00023800
023900             UNTIL PAY-AT-EOF.                                    00023900
024000                                                                  00024000
024100     PERFORM 800-PRINT-REPORT.                                    00024100
024200     PERFORM 790-CLOSE-FILES.                                     00024200
024300                                                                  00024300
024400     GOBACK.                                                      00024400
024500                                                                  00024500
024600*    050-CALC-CUTOFF-DATE -- "LAST 30 DAYS" IS A TRUE CALENDAR    00024600
024700*    DAY COUNT OFF THE RUN DATE, BUILT BY 052-CALC-ABS-DAY, SO    00024700
024800*    THE WINDOW DOES NOT SLIP AT A MONTH OR YEAR BOUNDARY.  SEE   00024800
024900*    THE 03/12/26 CHANGE-LOG ENTRY ABOVE -- THIS PARAGRAPH USED   00024900
025000*    TO DO FLAT 30/360 ARITHMETIC LIKE THE OLD PKSESS1 FEE CALC.  00025000
025100 050-CALC-CUTOFF-DATE.                                            00025100
025200     MOVE CURRENT-CCYY  TO CAL-YEAR.                              00025200
025300     MOVE CURRENT-MONTH TO CAL-MONTH.                             00025300
025400     MOVE CURRENT-DAY   TO CAL-DAY.                               00025400
025500     PERFORM 052-CALC-ABS-DAY THRU 052-EXIT.                      00025500
025600     MOVE CAL-ABS-DAYS TO RUN-DATE-JULIAN.                        00025600
025700     COMPUTE CUTOFF-DATE-JULIAN = RUN-DATE-JULIAN - 30.           00025700
025800                                                                  00025800
025900*    052-CALC-ABS-DAY -- ORDINAL DAY NUMBER FOR CAL-YEAR/MONTH/   00025900
026000*    CAL-DAY, COUNTED FROM AN ARBITRARY FIXED POINT.  ONLY THE    00026000
026100*    DIFFERENCE BETWEEN TWO CALLS MEANS ANYTHING TO THIS PROGRAM. 00026100
026200*    LEAP DAYS FROM YEARS BEFORE CAL-YEAR COME FROM THE 4/100/400 00026200
026300*    DIVIDE-AND-REMAINDER TEST BELOW; CAL-YEAR'S OWN FEB 29TH, IF 00026300
026400*    IT HAS ONE, IS ADDED ON BY 053-TEST-LEAP-YEAR.               00026400
026500 052-CALC-ABS-DAY.                                                00026500
026600     COMPUTE CAL-YM1 = CAL-YEAR - 1.                              00026600
026700     DIVIDE CAL-YM1 BY 4   GIVING CAL-Q REMAINDER CAL-R.          00026700
026800     MOVE CAL-Q TO CAL-LEAP-DAYS.                                 00026800
026900     DIVIDE CAL-YM1 BY 100 GIVING CAL-Q REMAINDER CAL-R.          00026900
027000     SUBTRACT CAL-Q FROM CAL-LEAP-DAYS.                           00027000
027100     DIVIDE CAL-YM1 BY 400 GIVING CAL-Q REMAINDER CAL-R.          00027100
027200     ADD CAL-Q TO CAL-LEAP-DAYS.                                  00027200
027300     PERFORM 053-TEST-LEAP-YEAR THRU 053-EXIT.                    00027300
027400     MOVE ZERO TO CAL-DAYS-BEFORE-MONTH.                          00027400
027500     IF CAL-MONTH > 1                                             00027500
027600         PERFORM 054-SUM-ONE-MONTH                                00027600
027700                 VARYING CAL-MONTH-IDX FROM 1 BY 1                00027700
027800                 UNTIL CAL-MONTH-IDX >= CAL-MONTH                 00027800
027900     END-IF.                                                      00027900
028000     IF CAL-MONTH > 2 AND CAL-YEAR-IS-LEAP                        00028000
028100         ADD 1 TO CAL-DAYS-BEFORE-MONTH                           00028100
028200     END-IF.                                                      00028200
028300     COMPUTE CAL-ABS-DAYS =                                       00028300
028400             (CAL-YEAR * 365) + CAL-LEAP-DAYS                     00028400
028500             + CAL-DAYS-BEFORE-MONTH + CAL-DAY.                   00028500
028600 052-EXIT.                                                        00028600
028700     EXIT.                                                        00028700
028800                                                                  00028800
028900*    053-TEST-LEAP-YEAR -- STANDARD GREGORIAN RULE: DIVISIBLE BY 400028900
029000*    EXCEPT CENTURY YEARS, WHICH MUST ALSO BE DIVISIBLE BY 400.   00029000
029100 053-TEST-LEAP-YEAR.                                              00029100
029200     MOVE 'N' TO CAL-IS-LEAP-SW.                                  00029200
029300     DIVIDE CAL-YEAR BY 4 GIVING CAL-Q REMAINDER CAL-R.           00029300
029400     IF CAL-R = 0                                                 00029400
029500         DIVIDE CAL-YEAR BY 100 GIVING CAL-Q REMAINDER CAL-R      00029500
029600         IF CAL-R NOT = 0                                         00029600
029700             MOVE 'Y' TO CAL-IS-LEAP-SW                           00029700
029800         ELSE                                                     00029800
029900             DIVIDE CAL-YEAR BY 400 GIVING CAL-Q REMAINDER CAL-R  00029900
030000             IF CAL-R = 0                                         00030000
030100                 MOVE 'Y' TO CAL-IS-LEAP-SW                       00030100
030200             END-IF                                               00030200
030300         END-IF                                                   00030300
030400     END-IF.                                                      00030400
030500 053-EXIT.                                                        00030500
030600     EXIT.                                                        00030600
030700                                                                  00030700
030800 054-SUM-ONE-MONTH.                                               00030800
030900     ADD DIM-DAYS (CAL-MONTH-IDX) TO CAL-DAYS-BEFORE-MONTH.       00030900
031000                                                                  00031000
031100*    100-ACCUM-PAYMENT -- ONE PASS, WHOLE-FILE CONTROL BREAK.     00031100
031200 100-ACCUM-PAYMENT.                                               00031200
031300     READ PAYMENT-FILE                                            00031300
031400         AT END      MOVE 'Y' TO WS-PAY-EOF                       00031400
031500         NOT AT END                                               00031500
031600             ADD 1 TO TOTAL-PAYMENTS                              00031600
031700             EVALUATE TRUE                                        00031700
031800                 WHEN PYMT-COMPLETED                              00031800
031900                     ADD 1 TO COMPLETED-PAYMENTS                  00031900
032000                     PERFORM 150-ACCUM-REVENUE THRU 150-EXIT      00032000
032100                     PERFORM 160-ACCUM-METHOD  THRU 160-EXIT      00032100
032200                 WHEN PYMT-FAILED                                 00032200
032300                     ADD 1 TO FAILED-PAYMENTS                     00032300
032400                 WHEN PYMT-PENDING                                00032400
032500                 WHEN PYMT-PROCESSING                             00032500
032600                     ADD 1 TO PENDING-PAYMENTS                    00032600
032700                 WHEN OTHER                                       00032700
032800                     CONTINUE                                     00032800
032900             END-EVALUATE                                         00032900
033000     END-READ.                                                    00033000
033100                                                                  00033100
033200*    150-ACCUM-REVENUE -- REVENUE COUNTS ONLY WHEN THE PAYMENT    00033200
033300*    WAS PROCESSED WITHIN THE LAST 30 DAYS OF THE RUN DATE, TRUE  00033300
033400*    CALENDAR DAYS VIA 052-CALC-ABS-DAY, NOT 30/360 ARITHMETIC.   00033400
033500 150-ACCUM-REVENUE.                                               00033500
033600     MOVE PROC-CCYY TO CAL-YEAR.                                  00033600
033700     MOVE PROC-MM   TO CAL-MONTH.                                 00033700
033800     MOVE PROC-DD   TO CAL-DAY.                                   00033800
033900     PERFORM 052-CALC-ABS-DAY THRU 052-EXIT.                      00033900
034000     MOVE CAL-ABS-DAYS TO PROC-DATE-JULIAN.                       00034000
034100     IF PROC-DATE-JULIAN >= CUTOFF-DATE-JULIAN                    00034100
034200         ADD AMOUNT TO MONTHLY-REVENUE                            00034200
034300     END-IF.                                                      00034300
034400 150-EXIT.                                                        00034400
034500     EXIT.                                                        00034500
034600                                                                  00034600
034700*    160-ACCUM-METHOD -- BUMP THE METHOD-COUNT SLOT WHOSE         00034700
034800*    CAPTION IN METHOD-NAME MATCHES THIS ROW'S PAYMENT-METHOD.    00034800
034900 160-ACCUM-METHOD.                                                00034900
035000     SET MNAME-IDX TO 1.                                          00035000
035100     SEARCH METHOD-NAME                                           00035100
035200         AT END                                                   00035200
035300             CONTINUE                                             00035300
035400         WHEN METHOD-NAME (MNAME-IDX) = PAYMENT-METHOD            00035400
035500             SET METH-IDX TO MNAME-IDX                            00035500
035600             ADD 1 TO METHOD-COUNT (METH-IDX)                     00035600
035700     END-SEARCH.                                                  00035700
035800 160-EXIT.                                                        00035800
035900     EXIT.                                                        00035900
036000                                                                  00036000
036100 700-OPEN-FILES.                                                  00036100
036200     OPEN INPUT  PAYMENT-FILE                                     00036200
036300          OUTPUT REPORT-FILE.                                     00036300
036400     IF WS-PAYFILE-STATUS NOT = '00'                              00036400
036500       DISPLAY 'ERROR OPENING PAYMENT FILE. RC:'                  00036500
036600               WS-PAYFILE-STATUS                                  00036600
036700       MOVE 16 TO RETURN-CODE                                     00036700
036800       MOVE 'Y' TO WS-PAY-EOF                                     00036800
036900     END-IF.                                                      00036900
037000                                                                  00037000
037100 790-CLOSE-FILES.                                                 00037100
037200     CLOSE PAYMENT-FILE                                           00037200
037300           REPORT-FILE.                                           00037300
037400                                                                  00037400
037500*    800-PRINT-REPORT -- ONE FINAL-TOTAL LINE PER STATISTIC,      00037500
037600*    NO INTERMEDIATE BREAKS (THE WHOLE FILE IS ONE ACCUMULATOR).  00037600
037700 800-PRINT-REPORT.                                                00037700
037800     MOVE CURRENT-MONTH  TO RPT-MM.                               00037800
037900     MOVE CURRENT-DAY    TO RPT-DD.                               00037900
038000     MOVE CURRENT-CCYY   TO RPT-CCYY.                             00038000
038100     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00038100
038200                                                                  00038200
038300     MOVE 'TOTAL PAYMENTS ..............' TO RPT-COUNT-LABEL.     00038300
038400     MOVE TOTAL-PAYMENTS TO RPT-COUNT-VALUE.                      00038400
038500     WRITE REPORT-RECORD FROM RPT-COUNT-LINE AFTER 2.             00038500
038600                                                                  00038600
038700     MOVE 'COMPLETED PAYMENTS ..........' TO RPT-COUNT-LABEL.     00038700
038800     MOVE COMPLETED-PAYMENTS TO RPT-COUNT-VALUE.                  00038800
038900     WRITE REPORT-RECORD FROM RPT-COUNT-LINE AFTER 1.             00038900
039000                                                                  00039000
039100     MOVE 'FAILED PAYMENTS ..............' TO RPT-COUNT-LABEL.    00039100
039200     MOVE FAILED-PAYMENTS TO RPT-COUNT-VALUE.                     00039200
039300     WRITE REPORT-RECORD FROM RPT-COUNT-LINE AFTER 1.             00039300
039400                                                                  00039400
039500     MOVE 'PENDING PAYMENTS ............' TO RPT-COUNT-LABEL.     00039500
039600     MOVE PENDING-PAYMENTS TO RPT-COUNT-VALUE.                    00039600
039700     WRITE REPORT-RECORD FROM RPT-COUNT-LINE AFTER 1.             00039700
039800                                                                  00039800
039900     MOVE MONTHLY-REVENUE TO RPT-REVENUE-VALUE.                   00039900
040000     DISPLAY 'PKSTA1 MONTHLY REVENUE = ' RPT-REVENUE-VALUE-X.     00040000
040100     WRITE REPORT-RECORD FROM RPT-REVENUE-LINE AFTER 2.           00040100
040200                                                                  00040200
040300     WRITE REPORT-RECORD FROM RPT-METHOD-HDR AFTER 2.             00040300
040400     PERFORM 810-PRINT-ONE-METHOD VARYING METH-IDX FROM 1 BY 1    00040400
040500             UNTIL METH-IDX > 6.                                  00040500
040600                                                                  00040600
040700 810-PRINT-ONE-METHOD.                                            00040700
040800     MOVE METHOD-NAME (METH-IDX) TO RPT-METHOD-NAME.              00040800
040900     MOVE METHOD-COUNT (METH-IDX) TO RPT-METHOD-VALUE.            00040900
041000     WRITE REPORT-RECORD FROM RPT-METHOD-LINE AFTER 1.            00041000
