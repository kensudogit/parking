000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE GARAGE OPERATIONS GROUP  * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400***************************************************************** 00000400
000500* PROGRAM:  PKLOAD1                                             * 00000500
000600*                                                                *00000600
000700* AUTHOR :  D STOUT                                              *00000700
000800*                                                                *00000800
000900* ONE-TIME SEED LOAD FOR THE SPOT MASTER FILE.  BUILDS THE      * 00000900
001000* FIXED SET OF PHYSICAL SPOTS FOR A NEW GARAGE FROM A LITERAL   * 00001000
001100* TABLE AND WRITES THEM TO SPOT-MASTER IN SPOT-ID SEQUENCE.     * 00001100
001200* NOT A RECURRING BATCH JOB -- RUN ONCE WHEN A GARAGE OPENS.    * 00001200
001300***************************************************************** 00001300
001400*   WRITTEN  06/09/87   D STOUT     ORIGINAL PROGRAM              00001400
001500*   CHANGED  09/22/89   D STOUT     ADD MOTORCYCLE/TRUCK SPOTS    DS0989  
001600*   CHANGED  05/17/93   D STOUT     ADD COMPACT SPOT TYPE         DS0593  
001700*   CHANGED  11/02/98   D STOUT     Y2K - CCYY IN ALL DATE FLDS   DS1198  
001800*   CHANGED  01/11/99   D STOUT     Y2K - VERIFIED SEED TABLE     DS0199  
001900*                                   AGAINST 2000 TEST GARAGE      00001900
002000*   CHANGED  03/14/11   J SAYLES    ADD ELECTRIC CHARGING SPOTS   JS0311  
002100*   CHANGED  05/02/13   J SAYLES    SPOT-NUMBER FIELD WIDENED     JS0513  
002200*                                   TO X(10), WAS X(06)           00002200
002300*   CHANGED  10/09/16   J SAYLES    RPT-DETAIL-LINE-R REDEFINES   JS1016  
002400*                                   ADDED FOR THE SYSOUT DISPLAY  00002400
002500*                                   OF THE PACKED HOURLY RATE     00002500
002600*   CHANGED  02/28/19   M OYELARAN  RPT-TOTAL-SPOTS-R REDEFINES   MO0219  
002700*                                   ADDED, SAME REASON AS ABOVE   00002700
002800*   CHANGED  07/15/22   M OYELARAN  DISPLAY COUNT OF SPOTS LOAD   MO0722  
002900*                                   -ED AT END OF RUN FOR OPS     00002900
003000*   CHANGED  06/29/26   M OYELARAN  ROW-SUB/WS-REPORT-STATUS      MO0629  
003100*                                   PULLED OUT TO 77-LEVELS, SAME 00003100
003200*                                   AS THE OLD REDEMPTION WORK    00003200
003300*                                   FILE'S SUB1/FILE-STATUS HABIT 00003300
003400***************************************************************** 00003400
003500 IDENTIFICATION DIVISION.                                         00003500
003600 PROGRAM-ID.    PKLOAD1.                                          00003600
003700 AUTHOR.        D STOUT.                                          00003700
003800 INSTALLATION.  GARAGE OPERATIONS - COBOL DEVELOPMENT CENTER.     00003800
003900 DATE-WRITTEN.  06/09/87.                                         00003900
004000 DATE-COMPILED.                                                   00004000
004100 SECURITY.      NON-CONFIDENTIAL.                                 00004100
004200*   (C)                                                           00004200
004300                                                                  00004300
004400 ENVIRONMENT DIVISION.                                            00004400
004500 CONFIGURATION SECTION.                                           00004500
004600 SOURCE-COMPUTER.  IBM-370.                                       00004600
004700 OBJECT-COMPUTER.  IBM-370.                                       00004700
004800 SPECIAL-NAMES.                                                   00004800
004900     C01 IS TOP-OF-FORM.                                          00004900
005000                                                                  00005000
005100 INPUT-OUTPUT SECTION.                                            00005100
005200 FILE-CONTROL.                                                    00005200
005300                                                                  00005300
005400     SELECT SPOT-MASTER  ASSIGN TO SPOTMSTR                       00005400
005500         ACCESS IS SEQUENTIAL                                     00005500
005600         FILE STATUS  IS  WS-SPOTMSTR-STATUS.                     00005600
005700                                                                  00005700
005800     SELECT REPORT-FILE  ASSIGN TO SPOTRPT                        00005800
005900         FILE STATUS  IS  WS-REPORT-STATUS.                       00005900
006000                                                                  00006000
006100***************************************************************** 00006100
006200 DATA DIVISION.                                                   00006200
006300 FILE SECTION.                                                    00006300
006400                                                                  00006400
006500 FD  SPOT-MASTER                                                  00006500
006600     RECORDING MODE IS F                                          00006600
006700     LABEL RECORDS ARE STANDARD                                   00006700
006800     BLOCK CONTAINS 0 RECORDS.                                    00006800
006900 COPY SPOTREC.                                                    00006900
007000                                                                  00007000
007100 FD  REPORT-FILE                                                  00007100
007200     RECORDING MODE IS F.                                         00007200
007300 01  REPORT-RECORD              PIC X(132).                       00007300
007400                                                                  00007400
007500***************************************************************** 00007500
007600 WORKING-STORAGE SECTION.                                         00007600
007700***************************************************************** 00007700
007800*                                                                 00007800
007900*    ROW-SUB AND WS-REPORT-STATUS STAY AS 77-LEVELS, SAME AS THE  00007900
008000*    OLD REDEMPTION WORK FILE'S SUB1/FILE-STATUS -- SCRATCH       00008000
008100*    FIELDS DO NOT NEED A 01 ROOF OVER THEM.                      00008100
008200 77  ROW-SUB                     PIC S9(4) COMP  VALUE +0.        00008200
008300 77  WS-REPORT-STATUS            PIC X(2)  VALUE SPACES.          00008300
008400*                                                                 00008400
008500 01  SYSTEM-DATE-AND-TIME.                                        00008500
008600     05  CURRENT-DATE.                                            00008600
008700         10  CURRENT-CCYY        PIC 9(4).                        00008700
008800         10  CURRENT-MONTH       PIC 9(2).                        00008800
008900         10  CURRENT-DAY         PIC 9(2).                        00008900
009000     05  CURRENT-TIME.                                            00009000
009100         10  CURRENT-HOUR        PIC 9(2).                        00009100
009200         10  CURRENT-MINUTE      PIC 9(2).                        00009200
009300         10  CURRENT-SECOND      PIC 9(2).                        00009300
009400         10  CURRENT-HNDSEC      PIC 9(2).                        00009400
009500     05  FILLER                  PIC X(10) VALUE SPACES.          00009500
009600*                                                                 00009600
009700 01  WS-FIELDS.                                                   00009700
009800     05  WS-SPOTMSTR-STATUS      PIC X(2)  VALUE SPACES.          00009800
009900     05  FILLER                  PIC X(10) VALUE SPACES.          00009900
010000*                                                                 00010000
010100 01  WORK-VARIABLES.                                              00010100
010200     05  NUM-SPOTS-WRITTEN       PIC S9(9)  COMP-3 VALUE +0.      00010200
010300     05  FILLER                  PIC X(10) VALUE SPACES.          00010300
010400*                                                                 00010400
010500*    SEED TABLE -- 10 FIXED SPOTS ACROSS 5 SPOT TYPES.  THIS      00010500
010600*    TABLE IS THE ONLY PLACE THE GARAGE'S OPENING-DAY SPOT        00010600
010700*    COUNT AND RATES ARE MAINTAINED; CHANGE ONLY VIA 000-INIT     00010700
010800*    (KEEP NUMERIC FIELDS AS MOVE STATEMENTS, NOT A VALUE         00010800
010900*    CLAUSE OVERLAY -- COMP-3 PACKED FIELDS CANNOT BE PRIMED      00010900
011000*    FROM A DISPLAY-DIGIT LITERAL BY REDEFINITION).               00011000
011100 01  SEED-SPOT-TABLE.                                             00011100
011200     05  SEED-SPOT-ENTRY OCCURS 10 TIMES                          00011200
011300                          INDEXED BY SEED-IDX.                    00011300
011400         10  SEED-SPOT-NUMBER    PIC X(10).                       00011400
011500         10  SEED-SPOT-TYPE      PIC X(18).                       00011500
011600         10  SEED-FLOOR-LEVEL    PIC S9(4) COMP.                  00011600
011700         10  SEED-HOURLY-RATE    PIC S9(7)V99 COMP-3.             00011700
011800         10  FILLER              PIC X(05) VALUE SPACES.          00011800
011900*                                                                 00011900
012000 01  RPT-HEADER1.                                                 00012000
012100     05  FILLER                  PIC X(40)                        00012100
012200                 VALUE 'SPOT MASTER SEED LOAD             DATE: '.00012200
012300     05  RPT-MM                  PIC 99.                          00012300
012400     05  FILLER                  PIC X     VALUE '/'.             00012400
012500     05  RPT-DD                  PIC 99.                          00012500
012600     05  FILLER                  PIC X     VALUE '/'.             00012600
012700     05  RPT-CCYY                PIC 9999.                        00012700
012800     05  FILLER                  PIC X(20)                        00012800
012900                    VALUE '   (mm/dd/ccyy)     '.                 00012900
013000     05  FILLER                  PIC X(55) VALUE SPACES.          00013000
013100 01  RPT-DETAIL-LINE.                                             00013100
013200     05  FILLER                  PIC X(10) VALUE '  LOADED: '.    00013200
013300     05  RPT-SPOT-NUMBER         PIC X(10).                       00013300
013400     05  FILLER                  PIC X(03) VALUE SPACES.          00013400
013500     05  RPT-SPOT-TYPE           PIC X(18).                       00013500
013600     05  FILLER                  PIC X(03) VALUE SPACES.          00013600
013700     05  RPT-HOURLY-RATE         PIC ZZ,ZZZ,ZZ9.99.               00013700
013800     05  FILLER                  PIC X(75) VALUE SPACES.          00013800
013900 01  RPT-DETAIL-LINE-R REDEFINES RPT-DETAIL-LINE.                 00013900
014000     05  FILLER                  PIC X(44).                       00014000
014100     05  RPT-HOURLY-RATE-X       PIC X(13).                       00014100
014200     05  FILLER                  PIC X(75).                       00014200
014300 01  RPT-TOTAL-LINE.                                              00014300
014400     05  FILLER                  PIC X(20)                        00014400
014500                    VALUE 'TOTAL SPOTS LOADED: '.                 00014500
014600     05  RPT-TOTAL-SPOTS         PIC ZZZ,ZZ9.                     00014600
014700     05  FILLER                  PIC X(100) VALUE SPACES.         00014700
014800 01  RPT-TOTAL-SPOTS-R REDEFINES RPT-TOTAL-LINE.                  00014800
014900     05  FILLER                  PIC X(20).                       00014900
015000     05  RPT-TOTAL-SPOTS-X       PIC X(07).                       00015000
015100     05  FILLER                  PIC X(100).                      00015100
015200*                                                                 00015200
015300 01  ABEND-TEST                  PIC X(2).                        00015300
015400 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00015400
015500*                                                                 00015500
015600***************************************************************** 00015600
015700 PROCEDURE DIVISION.                                              00015700
015800***************************************************************** 00015800
015900                                                                  00015900
016000 000-MAIN.                                                        00016000
016100     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00016100
016200     ACCEPT CURRENT-TIME FROM TIME.                               00016200
016300     DISPLAY 'PKLOAD1 STARTED DATE = ' CURRENT-MONTH '/'          00016300
016400            CURRENT-DAY '/' CURRENT-CCYY '  (mm/dd/ccyy)'.        00016400
016500                                                                  00016500
016600     PERFORM 050-INIT-SEED-TABLE.                                 00016600
016700     PERFORM 700-OPEN-FILES.                                      00016700
016800     PERFORM 800-INIT-REPORT.                                     00016800
016900                                                                  00016900
017000     PERFORM 100-WRITE-ONE-SPOT                                   00017000
017100             VARYING SEED-IDX FROM 1 BY 1                         00017100
017200             UNTIL SEED-IDX > 10.                                 00017200
017300                                                                  00017300
017400     PERFORM 850-REPORT-TOTALS.                                   00017400
017500     PERFORM 790-CLOSE-FILES.                                     00017500
017600                                                                  00017600
017700     GOBACK.                                                      00017700
017800                                                                  00017800
017900 050-INIT-SEED-TABLE.                                             00017900
018000     MOVE 'A-001' TO SEED-SPOT-NUMBER (1).                        00018000
018100     MOVE 'REGULAR'            TO SEED-SPOT-TYPE   (1).           00018100
018200     MOVE 1                    TO SEED-FLOOR-LEVEL  (1).          00018200
018300     MOVE 2.50                 TO SEED-HOURLY-RATE  (1).          00018300
018400     MOVE 'A-002' TO SEED-SPOT-NUMBER (2).                        00018400
018500     MOVE 'REGULAR'            TO SEED-SPOT-TYPE   (2).           00018500
018600     MOVE 1                    TO SEED-FLOOR-LEVEL  (2).          00018600
018700     MOVE 2.50                 TO SEED-HOURLY-RATE  (2).          00018700
018800     MOVE 'A-003' TO SEED-SPOT-NUMBER (3).                        00018800
018900     MOVE 'REGULAR'            TO SEED-SPOT-TYPE   (3).           00018900
019000     MOVE 1                    TO SEED-FLOOR-LEVEL  (3).          00019000
019100     MOVE 2.50                 TO SEED-HOURLY-RATE  (3).          00019100
019200     MOVE 'B-001' TO SEED-SPOT-NUMBER (4).                        00019200
019300     MOVE 'DISABLED'           TO SEED-SPOT-TYPE   (4).           00019300
019400     MOVE 2                    TO SEED-FLOOR-LEVEL  (4).          00019400
019500     MOVE 2.50                 TO SEED-HOURLY-RATE  (4).          00019500
019600     MOVE 'B-002' TO SEED-SPOT-NUMBER (5).                        00019600
019700     MOVE 'ELECTRIC_CHARGING'  TO SEED-SPOT-TYPE   (5).           00019700
019800     MOVE 2                    TO SEED-FLOOR-LEVEL  (5).          00019800
019900     MOVE 4.00                 TO SEED-HOURLY-RATE  (5).          00019900
020000     MOVE 'C-001' TO SEED-SPOT-NUMBER (6).                        00020000
020100     MOVE 'ELECTRIC_CHARGING'  TO SEED-SPOT-TYPE   (6).           00020100
020200     MOVE 3                    TO SEED-FLOOR-LEVEL  (6).          00020200
020300     MOVE 4.00                 TO SEED-HOURLY-RATE  (6).          00020300
020400     MOVE 'C-002' TO SEED-SPOT-NUMBER (7).                        00020400
020500     MOVE 'MOTORCYCLE'         TO SEED-SPOT-TYPE   (7).           00020500
020600     MOVE 3                    TO SEED-FLOOR-LEVEL  (7).          00020600
020700     MOVE 1.50                 TO SEED-HOURLY-RATE  (7).          00020700
020800     MOVE 'D-001' TO SEED-SPOT-NUMBER (8).                        00020800
020900     MOVE 'MOTORCYCLE'         TO SEED-SPOT-TYPE   (8).           00020900
021000     MOVE 4                    TO SEED-FLOOR-LEVEL  (8).          00021000
021100     MOVE 1.50                 TO SEED-HOURLY-RATE  (8).          00021100
021200     MOVE 'D-002' TO SEED-SPOT-NUMBER (9).                        00021200
021300     MOVE 'TRUCK'              TO SEED-SPOT-TYPE   (9).           00021300
021400     MOVE 4                    TO SEED-FLOOR-LEVEL  (9).          00021400
021500     MOVE 5.00                 TO SEED-HOURLY-RATE  (9).          00021500
021600     MOVE 'E-001' TO SEED-SPOT-NUMBER (10).                       00021600
021700     MOVE 'TRUCK'              TO SEED-SPOT-TYPE   (10).          00021700
021800     MOVE 5                    TO SEED-FLOOR-LEVEL  (10).         00021800
021900     MOVE 5.00                 TO SEED-HOURLY-RATE  (10).         00021900
022000                                                                  00022000
022100 100-WRITE-ONE-SPOT.                                              00022100
022200     INITIALIZE SPOT-MASTER-REC.                                  00022200
022300     ADD 1                             TO ROW-SUB.                00022300
022400     MOVE ROW-SUB                      TO SPOT-ID.                00022400
022500     MOVE SEED-SPOT-NUMBER (SEED-IDX)  TO SPOT-NUMBER.            00022500
022600     MOVE SEED-SPOT-TYPE   (SEED-IDX)  TO SPOT-TYPE.              00022600
022700     MOVE SEED-FLOOR-LEVEL (SEED-IDX)  TO FLOOR-LEVEL.            00022700
022800     MOVE SEED-HOURLY-RATE (SEED-IDX)  TO HOURLY-RATE.            00022800
022900     MOVE 'AVAILABLE'                  TO SPOT-STATUS.            00022900
023000     WRITE SPOT-MASTER-REC.                                       00023000
023100     ADD 1                             TO NUM-SPOTS-WRITTEN.      00023100
023200     MOVE SPOT-NUMBER  TO RPT-SPOT-NUMBER.                        00023200
023300     MOVE SPOT-TYPE    TO RPT-SPOT-TYPE.                          00023300
023400     MOVE HOURLY-RATE  TO RPT-HOURLY-RATE.                        00023400
023500     DISPLAY 'PKLOAD1 RATE LOADED = ' RPT-HOURLY-RATE-X.          00023500
023600     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                    00023600
023700                                                                  00023700
023800 700-OPEN-FILES.                                                  00023800
023900     OPEN OUTPUT  SPOT-MASTER                                     00023900
024000                  REPORT-FILE.                                    00024000
024100     IF WS-SPOTMSTR-STATUS NOT = '00'                             00024100
024200       DISPLAY 'ERROR OPENING SPOT MASTER FILE. RC:'              00024200
024300               WS-SPOTMSTR-STATUS                                 00024300
024400       DISPLAY 'Terminating Program due to File Error'            00024400
024500       MOVE 16 TO RETURN-CODE                                     00024500
024600       GOBACK                                                     00024600
024700     END-IF.                                                      00024700
024800                                                                  00024800
024900 790-CLOSE-FILES.                                                 00024900
025000     CLOSE SPOT-MASTER                                            00025000
025100           REPORT-FILE.                                           00025100
025200                                                                  00025200
025300 800-INIT-REPORT.                                                 00025300
025400     MOVE CURRENT-MONTH  TO RPT-MM.                               00025400
025500     MOVE CURRENT-DAY    TO RPT-DD.                               00025500
025600     MOVE CURRENT-CCYY   TO RPT-CCYY.                             00025600
025700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00025700
025800                                                                  00025800
025900 850-REPORT-TOTALS.                                               00025900
026000     MOVE NUM-SPOTS-WRITTEN TO RPT-TOTAL-SPOTS.                   00026000
026100     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 2.             00026100
026200     DISPLAY 'PKLOAD1 TOTAL LINE = ' RPT-TOTAL-SPOTS-X.           00026200
