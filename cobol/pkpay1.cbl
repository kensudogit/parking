000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE GARAGE OPERATIONS GROUP  * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400***************************************************************** 00000400
000500* PROGRAM:  PKPAY1                                              * 00000500
000600*                                                                *00000600
000700* AUTHOR :  DOUG STOUT                                          * 00000700
000800*                                                                *00000800
000900* READS A PAYMENT-POSTING TRANSACTION FILE AND POSTS ONE        * 00000900
001000* PAYMENT PER REQUEST AGAINST AN EXISTING SESSION.  VALIDATION   *00001000
001100* IS DISPATCHED BY PAYMENT-METHOD (210/220/230/240/250) TO      * 00001100
001200* PRODUCE A COMPLETED OR FAILED PAYMENT ROW.  ON COMPLETED, THE * 00001200
001300* OWNING SESSION IS MARKED PAID.  SESSION-FILE AND PAYMENT-FILE * 00001300
001400* ARE STAGED INTO WORKING-STORAGE TABLES AND REWRITTEN AT JOB   * 00001400
001500* END -- SAME NO-ISAM PATTERN AS PKSESS1, SEE ITS BANNER.       * 00001500
001600*                                                                *00001600
001700* "UNIT OF WORK ABEND" ON A MISSING SESSION-ID IS TAKEN IN THIS * 00001700
001800* SHOP (PER REQUEST GO-0311) TO MEAN REJECT THAT ONE POSTING    * 00001800
001900* AND KEEP THE RUN GOING -- WE DO NOT CANCEL THE WHOLE JOB FOR  * 00001900
002000* ONE BAD TRANSACTION ON THE DECK.                              * 00002000
002100***************************************************************** 00002100
002200*   WRITTEN  03/14/11   J SAYLES    ORIGINAL PROGRAM              JS0311  
002300*   CHANGED  06/20/11   J SAYLES    ADD ELECTRONIC WALLET METHOD  JS0611  
002400*   CHANGED  07/02/12   J SAYLES    QR-CODE PAYMENT METHOD ADDED  JS0712  
002500*   CHANGED  08/19/14   J SAYLES    CARD BRAND FROM LEAD DIGIT    JS0814  
002600*   CHANGED  03/09/16   J SAYLES    REJECT POSTING WHEN SESSION   JS0316  
002700*                                   ALREADY MARKED PAID (DUP RUN) 00002700
002800*   CHANGED  11/14/17   J SAYLES    FAILED PAYMENT NOW WRITES A   JS1117  
002900*                                   REASON CODE, NOT JUST STATUS  00002900
003000*   CHANGED  05/23/19   M OYELARAN  AMOUNT FIELD WIDENED PER      MO0519  
003100*                                   PKSESS1 FEE CALC CHANGE       00003100
003200*   CHANGED  02/01/21   M OYELARAN  SESSION TABLE SEARCH CHANGED  MO0221  
003300*                                   FROM PERFORM VARYING TO SEARCH00003300
003400*   CHANGED  09/17/24   M OYELARAN  RPT-REJECT-DETAIL LINE ADDED  MO0917  
003500*                                   TO THE REPORT, RUN USED TO    00003500
003600*                                   GO SILENT ON A REJECTED TRAN  00003600
003700*   CHANGED  06/29/26   M OYELARAN  SESS-IDX/PAY-IDX AND THE      MO0629  
003800*                                   REPORT FILE-STATUS PULLED OUT 00003800
003900*                                   TO 77-LEVELS PER SHOP STD,    00003900
004000*                                   OLD WRKSFINL HABIT REVIVED    00004000
004100***************************************************************** 00004100
004200 IDENTIFICATION DIVISION.                                         00004200
004300 PROGRAM-ID.    PKPAY1.                                           00004300
004400 AUTHOR.        J SAYLES.                                         00004400
004500 INSTALLATION.  GARAGE OPERATIONS - COBOL DEVELOPMENT CENTER.     00004500
004600 DATE-WRITTEN.  03/14/11.                                         00004600
004700 DATE-COMPILED.                                                   00004700
004800 SECURITY.      NON-CONFIDENTIAL.                                 00004800
004900*   (C)                                                           00004900
005000                                                                  00005000
005100 ENVIRONMENT DIVISION.                                            00005100
005200 CONFIGURATION SECTION.                                           00005200
005300 SOURCE-COMPUTER.  IBM-370.                                       00005300
005400 OBJECT-COMPUTER.  IBM-370.                                       00005400
005500 SPECIAL-NAMES.                                                   00005500
005600     C01 IS TOP-OF-FORM.                                          00005600
005700                                                                  00005700
005800 INPUT-OUTPUT SECTION.                                            00005800
005900 FILE-CONTROL.                                                    00005900
006000                                                                  00006000
006100     SELECT PAYMENT-TRAN  ASSIGN TO PAYTRN                        00006100
006200         ACCESS IS SEQUENTIAL                                     00006200
006300         FILE STATUS  IS  WS-PAYTRN-STATUS.                       00006300
006400                                                                  00006400
006500     SELECT SESSION-FILE  ASSIGN TO SESSFILE                      00006500
006600         ACCESS IS SEQUENTIAL                                     00006600
006700         FILE STATUS  IS  WS-SESSFILE-STATUS.                     00006700
006800                                                                  00006800
006900     SELECT PAYMENT-FILE  ASSIGN TO PAYFILE                       00006900
007000         ACCESS IS SEQUENTIAL                                     00007000
007100         FILE STATUS  IS  WS-PAYFILE-STATUS.                      00007100
007200                                                                  00007200
007300     SELECT REPORT-FILE   ASSIGN TO PAYRPT                        00007300
007400         FILE STATUS  IS  WS-REPORT-STATUS.                       00007400
007500                                                                  00007500
007600***************************************************************** 00007600
007700 DATA DIVISION.                                                   00007700
007800 FILE SECTION.                                                    00007800
007900                                                                  00007900
008000 FD  PAYMENT-TRAN                                                 00008000
008100     RECORDING MODE IS F                                          00008100
008200     RECORD CONTAINS 189 CHARACTERS.                              00008200
008300 COPY PAYTRN.                                                     00008300
008400                                                                  00008400
008500 FD  SESSION-FILE                                                 00008500
008600     RECORDING MODE IS F                                          00008600
008700     RECORD CONTAINS 102 CHARACTERS                               00008700
008800     LABEL RECORDS ARE STANDARD                                   00008800
008900     BLOCK CONTAINS 0 RECORDS.                                    00008900
009000 COPY SESSREC.                                                    00009000
009100                                                                  00009100
009200 FD  PAYMENT-FILE                                                 00009200
009300     RECORDING MODE IS F                                          00009300
009400     RECORD CONTAINS 175 CHARACTERS                               00009400
009500     LABEL RECORDS ARE STANDARD                                   00009500
009600     BLOCK CONTAINS 0 RECORDS.                                    00009600
009700 COPY PAYREC.                                                     00009700
009800                                                                  00009800
009900 FD  REPORT-FILE                                                  00009900
010000     RECORDING MODE IS F.                                         00010000
010100 01  REPORT-RECORD              PIC X(132).                       00010100
010200                                                                  00010200
010300***************************************************************** 00010300
010400 WORKING-STORAGE SECTION.                                         00010400
010500***************************************************************** 00010500
010600*                                                                 00010600
010700*    SESS-IDX/PAY-IDX AND WS-REPORT-STATUS ARE SCRATCH -- SAME    00010700
010800*    77-LEVEL HABIT AS THE OLD REDEMPTION SYSTEM, NOT GROUPED IN  00010800
010900*    A 01 SO THE DUMP SHOWS THEM BY NAME, NOT BY DISPLACEMENT.    00010900
011000 77  SESS-IDX                   PIC S9(4) COMP  VALUE +0.         00011000
011100 77  PAY-IDX                    PIC S9(4) COMP  VALUE +0.         00011100
011200 77  WS-REPORT-STATUS           PIC X(2)  VALUE SPACES.           00011200
011300*                                                                 00011300
011400 01  SYSTEM-DATE-AND-TIME.                                        00011400
011500     05  CURRENT-DATE.                                            00011500
011600         10  CURRENT-CCYY        PIC 9(4).                        00011600
011700         10  CURRENT-MONTH       PIC 9(2).                        00011700
011800         10  CURRENT-DAY         PIC 9(2).                        00011800
011900     05  CURRENT-TIME.                                            00011900
012000         10  CURRENT-HOUR        PIC 9(2).                        00012000
012100         10  CURRENT-MINUTE      PIC 9(2).                        00012100
012200         10  CURRENT-SECOND      PIC 9(2).                        00012200
012300         10  CURRENT-HNDSEC      PIC 9(2).                        00012300
012400     05  FILLER                  PIC X(10) VALUE SPACES.          00012400
012500*                                                                 00012500
012600 01  WS-FIELDS.                                                   00012600
012700     05  WS-PAYTRN-STATUS        PIC X(2)  VALUE SPACES.          00012700
012800     05  WS-SESSFILE-STATUS      PIC X(2)  VALUE SPACES.          00012800
012900     05  WS-PAYFILE-STATUS       PIC X(2)  VALUE SPACES.          00012900
013000     05  WS-TRAN-EOF             PIC X     VALUE 'N'.             00013000
013100         88  TRAN-AT-EOF         VALUE 'Y'.                       00013100
013200     05  WS-SESS-EOF             PIC X     VALUE 'N'.             00013200
013300         88  SESS-AT-EOF         VALUE 'Y'.                       00013300
013400     05  WS-PAY-EOF              PIC X     VALUE 'N'.             00013400
013500         88  PAY-AT-EOF          VALUE 'Y'.                       00013500
013600     05  WS-SESS-FOUND-SW        PIC X     VALUE 'N'.             00013600
013700         88  SESS-WAS-FOUND      VALUE 'Y'.                       00013700
013800     05  WS-PAY-FOUND-SW         PIC X     VALUE 'N'.             00013800
013900         88  PAY-WAS-FOUND       VALUE 'Y'.                       00013900
014000     05  WS-REJECT-SW            PIC X     VALUE 'N'.             00014000
014100         88  TRAN-REJECTED       VALUE 'Y'.                       00014100
014200     05  WS-REJECT-MSG           PIC X(40) VALUE SPACES.          00014200
014300     05  FILLER                  PIC X(10) VALUE SPACES.          00014300
014400*                                                                 00014400
014500*    WS-SESS-TOTAL / WS-PAY-TOTAL ARE THE OCCURS-DEPENDING-ON     00014500
014600*    OBJECTS FOR THE TWO TABLES BELOW -- SEE PKSESS1'S BANNER     00014600
014700*    FOR WHY THESE MUST NOT DOUBLE AS SCRATCH COUNTERS.           00014700
014800 01  WORK-VARIABLES.                                              00014800
014900     05  WS-SESS-TOTAL           PIC S9(4) COMP  VALUE +0.        00014900
015000     05  WS-PAY-TOTAL            PIC S9(4) COMP  VALUE +0.        00015000
015100     05  WS-NEXT-PAYMENT-ID      PIC 9(9)        VALUE 1.         00015100
015200     05  WS-WANT-SESSION-ID      PIC 9(9)        VALUE 0.         00015200
015300     05  WS-CARD-LEN             PIC S9(4) COMP  VALUE +0.        00015300
015400     05  WS-LAST4-START          PIC S9(4) COMP  VALUE +0.        00015400
015500     05  FILLER                  PIC X(10) VALUE SPACES.          00015500
015600*                                                                 00015600
015700*    SESSION TABLE -- SAME LAYOUT/PURPOSE AS PKSESS1'S.           00015700
015800 01  SESSION-TABLE.                                               00015800
015900     05  SESS-TABLE-ENTRY OCCURS 1 TO 2000 TIMES                  00015900
016000                           DEPENDING ON WS-SESS-TOTAL             00016000
016100                           INDEXED BY SESS-IDX2.                  00016100
016200         10  SESS-TABLE-DATA      PIC X(102).                     00016200
016300         10  SESS-TABLE-KEY REDEFINES SESS-TABLE-DATA.            00016300
016400             15  SK-SESSION-ID    PIC 9(09).                      00016400
016500             15  FILLER           PIC X(93).                      00016500
016600*                                                                 00016600
016700*    PAYMENT TABLE -- STAGED IN MEMORY, NO ISAM ON THIS BOX.      00016700
016800*    PK-STATUS LINES UP WITH PAYREC'S PYMT-PAYMENT-STATUS SO      00016800
016900*    510 CAN TEST "ALREADY COMPLETED" WITHOUT A FULL MOVE.        00016900
017000 01  PAYMENT-TABLE.                                               00017000
017100     05  PAY-TABLE-ENTRY OCCURS 1 TO 5000 TIMES                   00017100
017200                          DEPENDING ON WS-PAY-TOTAL               00017200
017300                          INDEXED BY PAY-IDX2.                    00017300
017400         10  PAY-TABLE-DATA       PIC X(175).                     00017400
017500         10  PAY-TABLE-KEY REDEFINES PAY-TABLE-DATA.              00017500
017600             15  PK-PAYMENT-ID    PIC 9(09).                      00017600
017700             15  PK-SESSION-ID    PIC 9(09).                      00017700
017800             15  FILLER           PIC X(22).                      00017800
017900             15  PK-STATUS        PIC X(10).                      00017900
018000                 88  PK-IS-COMPLETED VALUE 'COMPLETED'.           00018000
018100             15  FILLER           PIC X(125).                     00018100
018200*                                                                 00018200
018300 01  RPT-HEADER1.                                                 00018300
018400     05  FILLER                  PIC X(40)                        00018400
018500                 VALUE 'PAYMENT POSTING RUN REPORT        DATE: '.00018500
018600     05  RPT-MM                  PIC 99.                          00018600
018700     05  FILLER                  PIC X     VALUE '/'.             00018700
018800     05  RPT-DD                  PIC 99.                          00018800
018900     05  FILLER                  PIC X     VALUE '/'.             00018900
019000     05  RPT-CCYY                PIC 9999.                        00019000
019100     05  FILLER                  PIC X(55) VALUE SPACES.          00019100
019200 01  RPT-TRAN-DETAIL1.                                            00019200
019300     05  RPT-TRAN-MSG1           PIC X(31) VALUE SPACES.          00019300
019400     05  RPT-TRAN-KEY            PIC 9(09) VALUE ZERO.            00019400
019500     05  FILLER                  PIC X(92) VALUE SPACES.          00019500
019600 01  RPT-REJECT-DETAIL.                                           00019600
019700     05  FILLER PIC X(18) VALUE '     ** REJECTED: '.             00019700
019800     05  RPT-REJECT-MSG          PIC X(40) VALUE SPACES.          00019800
019900     05  FILLER                  PIC X(74) VALUE SPACES.          00019900
020000*                                                                 00020000
020100 01  ABEND-TEST                  PIC X(2).                        00020100
020200 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00020200
020300*                                                                 00020300
020400***************************************************************** 00020400
020500 PROCEDURE DIVISION.                                              00020500
020600***************************************************************** 00020600
020700                                                                  00020700
020800 000-MAIN.                                                        00020800
020900     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00020900
021000     ACCEPT CURRENT-TIME FROM TIME.                               00021000
021100     DISPLAY 'PKPAY1 STARTED DATE = ' CURRENT-MONTH '/'           00021100
021200            CURRENT-DAY '/' CURRENT-CCYY '  (mm/dd/ccyy)'.        00021200
021300                                                                  00021300
021400     PERFORM 700-OPEN-INPUT-FILES.                                00021400
021500     PERFORM 760-LOAD-SESSION-TABLE THRU 760-EXIT.                00021500
021600     PERFORM 770-LOAD-PAYMENT-TABLE THRU 770-EXIT.                00021600
021700     PERFORM 800-INIT-REPORT.                                     00021700
021800                                                                  00021800
021900     PERFORM 100-PROCESS-TRANSACTIONS                             00021900
022000             UNTIL TRAN-AT-EOF.                                   00022000
022100                                                                  00022100
022200     PERFORM 910-REWRITE-SESSION-FILE.                            00022200
022300     PERFORM 920-REWRITE-PAYMENT-FILE.                            00022300
022400     PERFORM 790-CLOSE-FILES.                                     00022400
022500                                                                  00022500
022600     GOBACK.                                                      00022600
022700                                                                  00022700
022800 100-PROCESS-TRANSACTIONS.                                        00022800
022900     READ PAYMENT-TRAN                                            00022900
023000         AT END      MOVE 'Y' TO WS-TRAN-EOF                      00023000
023100         NOT AT END                                               00023100
023200             MOVE 'N' TO WS-REJECT-SW                             00023200
023300             PERFORM 200-POST-PAYMENT THRU 200-EXIT               00023300
023400             PERFORM 870-REPORT-ONE-TRAN                          00023400
023500     END-READ.                                                    00023500
023600                                                                  00023600
023700*    200-POST-PAYMENT -- MAIN LINE STEPS OF PAYMENT POSTING.      00023700
023800 200-POST-PAYMENT.                                                00023800
023900     MOVE TRAN-SESSION-ID TO WS-WANT-SESSION-ID.                  00023900
024000     PERFORM 500-FIND-SESSION-BY-ID THRU 500-EXIT.                00024000
024100     IF NOT SESS-WAS-FOUND                                        00024100
024200         MOVE 'Y' TO WS-REJECT-SW                                 00024200
024300         MOVE 'SESSION-ID NOT ON FILE' TO WS-REJECT-MSG           00024300
024400         GO TO 200-EXIT                                           00024400
024500     END-IF.                                                      00024500
024600                                                                  00024600
024700     PERFORM 510-FIND-COMPLETED-PAYMENT THRU 510-EXIT.            00024700
024800     IF PAY-WAS-FOUND                                             00024800
024900         MOVE 'Y' TO WS-REJECT-SW                                 00024900
025000         MOVE 'SESSION ALREADY PAID' TO WS-REJECT-MSG             00025000
025100         GO TO 200-EXIT                                           00025100
025200     END-IF.                                                      00025200
025300                                                                  00025300
025400     ADD 1 TO WS-PAY-TOTAL.                                       00025400
025500     SET PAY-IDX2 TO WS-PAY-TOTAL.                                00025500
025600     INITIALIZE PAYMENT-REC.                                      00025600
025700     MOVE WS-NEXT-PAYMENT-ID   TO PAYMENT-ID.                     00025700
025800     MOVE TRAN-SESSION-ID      TO PYMT-SESSION-ID.                00025800
025900     MOVE TRAN-AMOUNT          TO AMOUNT.                         00025900
026000     MOVE TRAN-PAYMENT-METHOD  TO PAYMENT-METHOD.                 00026000
026100     MOVE 'PROCESSING'         TO PYMT-PAYMENT-STATUS.            00026100
026200     MOVE 'TXN'                TO TRANSACTION-ID (1:3).           00026200
026300     MOVE WS-NEXT-PAYMENT-ID   TO TRANSACTION-ID (4:9).           00026300
026400     MOVE WS-NEXT-PAYMENT-ID   TO RPT-TRAN-KEY.                   00026400
026500     ADD 1 TO WS-NEXT-PAYMENT-ID.                                 00026500
026600                                                                  00026600
026700     EVALUATE TRUE                                                00026700
026800         WHEN PAY-CREDIT-CARD                                     00026800
026900         WHEN PAY-DEBIT-CARD                                      00026900
027000             PERFORM 210-VALIDATE-CREDIT-DEBIT THRU 210-EXIT      00027000
027100         WHEN PAY-MOBILE                                          00027100
027200             PERFORM 220-VALIDATE-MOBILE       THRU 220-EXIT      00027200
027300         WHEN PAY-QR-CODE                                         00027300
027400             PERFORM 230-VALIDATE-QR           THRU 230-EXIT      00027400
027500         WHEN PAY-ELEC-WALLET                                     00027500
027600             PERFORM 240-VALIDATE-WALLET       THRU 240-EXIT      00027600
027700         WHEN PAY-CASH                                            00027700
027800             PERFORM 250-VALIDATE-CASH         THRU 250-EXIT      00027800
027900         WHEN OTHER                                               00027900
028000             MOVE 'FAILED' TO PYMT-PAYMENT-STATUS                 00028000
028100             MOVE 'Unrecognized payment method' TO FAILURE-REASON 00028100
028200     END-EVALUATE.                                                00028200
028300                                                                  00028300
028400     IF PYMT-COMPLETED                                            00028400
028500         MOVE 'PAID' TO SESS-PAYMENT-STATUS                       00028500
028600         MOVE SESSION-REC TO SESS-TABLE-DATA (SESS-IDX2)          00028600
028700     END-IF.                                                      00028700
028800     MOVE PAYMENT-REC TO PAY-TABLE-DATA (PAY-IDX2).               00028800
028900 200-EXIT.                                                        00028900
029000     EXIT.                                                        00029000
029100                                                                  00029100
029200*    210-VALIDATE-CREDIT-DEBIT -- CARD NUMBER PRESENT, >= 13      00029200
029300*    CHARACTERS (COUNTED THE OLD WAY, VIA INSPECT ... BEFORE      00029300
029400*    INITIAL SPACE, SINCE THERE IS NO LENGTH FUNCTION HERE).      00029400
029500*    ON THE SIMULATED GATEWAY SUCCESS PATH, BRAND COMES FROM      00029500
029600*    THE LEADING DIGIT AND LAST-FOUR FROM THE TRAILING DIGITS.    00029600
029700 210-VALIDATE-CREDIT-DEBIT.                                       00029700
029800     MOVE ZERO TO WS-CARD-LEN.                                    00029800
029900     INSPECT TRAN-CARD-NUMBER TALLYING WS-CARD-LEN                00029900
030000             FOR CHARACTERS BEFORE INITIAL SPACE.                 00030000
030100     IF WS-CARD-LEN < 13                                          00030100
030200         MOVE 'FAILED' TO PYMT-PAYMENT-STATUS                     00030200
030300         MOVE 'Card payment declined' TO FAILURE-REASON           00030300
030400         GO TO 210-EXIT                                           00030400
030500     END-IF.                                                      00030500
030600     COMPUTE WS-LAST4-START = WS-CARD-LEN - 3.                    00030600
030700     MOVE TRAN-CARD-NUMBER (WS-LAST4-START : 4) TO CARD-LAST-FOUR.00030700
030800     EVALUATE TRAN-CARD-LEAD-DGT                                  00030800
030900         WHEN '4'  MOVE 'Visa'             TO CARD-BRAND          00030900
031000         WHEN '5'  MOVE 'Mastercard'       TO CARD-BRAND          00031000
031100         WHEN '3'  MOVE 'American Express' TO CARD-BRAND          00031100
031200         WHEN OTHER MOVE 'Unknown'         TO CARD-BRAND          00031200
031300     END-EVALUATE.                                                00031300
031400     MOVE 'COMPLETED' TO PYMT-PAYMENT-STATUS.                     00031400
031500     MOVE TRAN-RUN-TIMESTAMP TO PROCESSED-TIMESTAMP.              00031500
031600 210-EXIT.                                                        00031600
031700     EXIT.                                                        00031700
031800                                                                  00031800
031900 220-VALIDATE-MOBILE.                                             00031900
032000     IF TRAN-PHONE-NUMBER = SPACES OR TRAN-WALLET-TYPE = SPACES   00032000
032100         MOVE 'FAILED' TO PYMT-PAYMENT-STATUS                     00032100
032200         MOVE 'Mobile payment failed' TO FAILURE-REASON           00032200
032300         GO TO 220-EXIT                                           00032300
032400     END-IF.                                                      00032400
032500     MOVE 'COMPLETED' TO PYMT-PAYMENT-STATUS.                     00032500
032600     MOVE TRAN-RUN-TIMESTAMP TO PROCESSED-TIMESTAMP.              00032600
032700 220-EXIT.                                                        00032700
032800     EXIT.                                                        00032800
032900                                                                  00032900
033000 230-VALIDATE-QR.                                                 00033000
033100     IF TRAN-QR-CODE-DATA = SPACES                                00033100
033200         MOVE 'FAILED' TO PYMT-PAYMENT-STATUS                     00033200
033300         MOVE 'QR payment failed' TO FAILURE-REASON               00033300
033400         GO TO 230-EXIT                                           00033400
033500     END-IF.                                                      00033500
033600     MOVE 'COMPLETED' TO PYMT-PAYMENT-STATUS.                     00033600
033700     MOVE TRAN-RUN-TIMESTAMP TO PROCESSED-TIMESTAMP.              00033700
033800 230-EXIT.                                                        00033800
033900     EXIT.                                                        00033900
034000                                                                  00034000
034100 240-VALIDATE-WALLET.                                             00034100
034200     IF TRAN-WALLET-ID = SPACES OR TRAN-WALLET-PROVIDER = SPACES  00034200
034300         MOVE 'FAILED' TO PYMT-PAYMENT-STATUS                     00034300
034400         MOVE 'Electronic wallet payment failed' TO FAILURE-REASON00034400
034500         GO TO 240-EXIT                                           00034500
034600     END-IF.                                                      00034600
034700     MOVE 'COMPLETED' TO PYMT-PAYMENT-STATUS.                     00034700
034800     MOVE TRAN-RUN-TIMESTAMP TO PROCESSED-TIMESTAMP.              00034800
034900 240-EXIT.                                                        00034900
035000     EXIT.                                                        00035000
035100                                                                  00035100
035200 250-VALIDATE-CASH.                                               00035200
035300     MOVE 'COMPLETED' TO PYMT-PAYMENT-STATUS.                     00035300
035400     MOVE TRAN-RUN-TIMESTAMP TO PROCESSED-TIMESTAMP.              00035400
035500 250-EXIT.                                                        00035500
035600     EXIT.                                                        00035600
035700                                                                  00035700
035800*    500-FIND-SESSION-BY-ID -- LINEAR SEARCH BY SESSION-ID.       00035800
035900 500-FIND-SESSION-BY-ID.                                          00035900
036000     MOVE 'N' TO WS-SESS-FOUND-SW.                                00036000
036100     SET SESS-IDX2 TO 1.                                          00036100
036200     SEARCH SESS-TABLE-ENTRY                                      00036200
036300         AT END                                                   00036300
036400             MOVE 'N' TO WS-SESS-FOUND-SW                         00036400
036500         WHEN SK-SESSION-ID (SESS-IDX2) = WS-WANT-SESSION-ID      00036500
036600             MOVE SESS-TABLE-DATA (SESS-IDX2) TO SESSION-REC      00036600
036700             MOVE 'Y' TO WS-SESS-FOUND-SW                         00036700
036800     END-SEARCH.                                                  00036800
036900 500-EXIT.                                                        00036900
037000     EXIT.                                                        00037000
037100                                                                  00037100
037200*    510-FIND-COMPLETED-PAYMENT -- IS THERE ALREADY A COMPLETED   00037200
037300*    PAYMENT FOR THIS SESSION?  IF SO, REJECT THE POSTING.        00037300
037400 510-FIND-COMPLETED-PAYMENT.                                      00037400
037500     MOVE 'N' TO WS-PAY-FOUND-SW.                                 00037500
037600     SET PAY-IDX2 TO 1.                                           00037600
037700     SEARCH PAY-TABLE-ENTRY                                       00037700
037800         AT END                                                   00037800
037900             MOVE 'N' TO WS-PAY-FOUND-SW                          00037900
038000         WHEN PK-SESSION-ID (PAY-IDX2) = TRAN-SESSION-ID          00038000
038100                 AND PK-IS-COMPLETED (PAY-IDX2)                   00038100
038200             MOVE 'Y' TO WS-PAY-FOUND-SW                          00038200
038300     END-SEARCH.                                                  00038300
038400 510-EXIT.                                                        00038400
038500     EXIT.                                                        00038500
038600                                                                  00038600
038700 700-OPEN-INPUT-FILES.                                            00038700
038800     OPEN INPUT  PAYMENT-TRAN                                     00038800
038900                 SESSION-FILE                                     00038900
039000                 PAYMENT-FILE                                     00039000
039100          OUTPUT REPORT-FILE.                                     00039100
039200     IF WS-PAYTRN-STATUS NOT = '00'                               00039200
039300       DISPLAY 'ERROR OPENING PAYMENT-TRAN. RC:' WS-PAYTRN-STATUS 00039300
039400       MOVE 16 TO RETURN-CODE                                     00039400
039500       MOVE 'Y' TO WS-TRAN-EOF                                    00039500
039600     END-IF.                                                      00039600
039700     IF WS-SESSFILE-STATUS NOT = '00'                             00039700
039800       DISPLAY 'ERROR OPENING SESSION FILE. RC:'                  00039800
039900               WS-SESSFILE-STATUS                                 00039900
040000       MOVE 16 TO RETURN-CODE                                     00040000
040100       MOVE 'Y' TO WS-TRAN-EOF                                    00040100
040200     END-IF.                                                      00040200
040300     IF WS-PAYFILE-STATUS NOT = '00'                              00040300
040400       DISPLAY 'ERROR OPENING PAYMENT FILE. RC:'                  00040400
040500               WS-PAYFILE-STATUS                                  00040500
040600       MOVE 16 TO RETURN-CODE                                     00040600
040700       MOVE 'Y' TO WS-TRAN-EOF                                    00040700
040800     END-IF.                                                      00040800
040900                                                                  00040900
041000 760-LOAD-SESSION-TABLE.                                          00041000
041100     PERFORM 765-LOAD-ONE-SESSION                                 00041100
041200             UNTIL SESS-AT-EOF.                                   00041200
041300 760-EXIT.                                                        00041300
041400     EXIT.                                                        00041400
041500                                                                  00041500
041600 765-LOAD-ONE-SESSION.                                            00041600
041700     READ SESSION-FILE                                            00041700
041800         AT END     MOVE 'Y' TO WS-SESS-EOF                       00041800
041900         NOT AT END                                               00041900
042000             IF WS-SESS-TOTAL >= 2000                             00042000
042100                 DISPLAY 'PKPAY1 SESSION TABLE OVERFLOW'          00042100
042200                 MOVE 16 TO RETURN-CODE                           00042200
042300                 GOBACK                                           00042300
042400             END-IF                                               00042400
042500             ADD 1 TO WS-SESS-TOTAL                               00042500
042600             SET SESS-IDX2 TO WS-SESS-TOTAL                       00042600
042700             MOVE SESSION-REC                                     00042700
042800               TO SESS-TABLE-DATA (SESS-IDX2)                     00042800
042900     END-READ.                                                    00042900
043000                                                                  00043000
043100 770-LOAD-PAYMENT-TABLE.                                          00043100
043200     PERFORM 775-LOAD-ONE-PAYMENT                                 00043200
043300             UNTIL PAY-AT-EOF.                                    00043300
043400 770-EXIT.                                                        00043400
043500     EXIT.                                                        00043500
043600                                                                  00043600
043700 775-LOAD-ONE-PAYMENT.                                            00043700
043800     READ PAYMENT-FILE                                            00043800
043900         AT END     MOVE 'Y' TO WS-PAY-EOF                        00043900
044000         NOT AT END                                               00044000
044100             IF WS-PAY-TOTAL >= 5000                              00044100
044200                 DISPLAY 'PKPAY1 PAYMENT TABLE OVERFLOW'          00044200
044300                 MOVE 16 TO RETURN-CODE                           00044300
044400                 GOBACK                                           00044400
044500             END-IF                                               00044500
044600             ADD 1 TO WS-PAY-TOTAL                                00044600
044700             SET PAY-IDX2 TO WS-PAY-TOTAL                         00044700
044800             MOVE PAYMENT-REC                                     00044800
044900               TO PAY-TABLE-DATA (PAY-IDX2)                       00044900
045000             IF PAYMENT-ID >= WS-NEXT-PAYMENT-ID                  00045000
045100                 COMPUTE WS-NEXT-PAYMENT-ID = PAYMENT-ID + 1      00045100
045200             END-IF                                               00045200
045300     END-READ.                                                    00045300
045400                                                                  00045400
045500 790-CLOSE-FILES.                                                 00045500
045600     CLOSE PAYMENT-TRAN                                           00045600
045700           REPORT-FILE.                                           00045700
045800                                                                  00045800
045900 800-INIT-REPORT.                                                 00045900
046000     MOVE CURRENT-MONTH  TO RPT-MM.                               00046000
046100     MOVE CURRENT-DAY    TO RPT-DD.                               00046100
046200     MOVE CURRENT-CCYY   TO RPT-CCYY.                             00046200
046300     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00046300
046400                                                                  00046400
046500 870-REPORT-ONE-TRAN.                                             00046500
046600     IF TRAN-REJECTED                                             00046600
046700         MOVE WS-REJECT-MSG TO RPT-REJECT-MSG                     00046700
046800         WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL               00046800
046900     ELSE                                                         00046900
047000         MOVE 'TRANSACTION PROCESSED, KEY: ' TO RPT-TRAN-MSG1     00047000
047100         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1                00047100
047200     END-IF.                                                      00047200
047300                                                                  00047300
047400 910-REWRITE-SESSION-FILE.                                        00047400
047500     CLOSE SESSION-FILE.                                          00047500
047600     OPEN OUTPUT SESSION-FILE.                                    00047600
047700     PERFORM 915-WRITE-ONE-SESSION VARYING SESS-IDX FROM 1 BY 1   00047700
047800             UNTIL SESS-IDX > WS-SESS-TOTAL.                      00047800
047900     CLOSE SESSION-FILE.                                          00047900
048000                                                                  00048000
048100 915-WRITE-ONE-SESSION.                                           00048100
048200     MOVE SESS-TABLE-DATA (SESS-IDX) TO SESSION-REC.              00048200
048300     WRITE SESSION-REC.                                           00048300
048400                                                                  00048400
048500 920-REWRITE-PAYMENT-FILE.                                        00048500
048600     CLOSE PAYMENT-FILE.                                          00048600
048700     OPEN OUTPUT PAYMENT-FILE.                                    00048700
048800     PERFORM 925-WRITE-ONE-PAYMENT VARYING PAY-IDX FROM 1 BY 1    00048800
048900             UNTIL PAY-IDX > WS-PAY-TOTAL.                        00048900
049000     CLOSE PAYMENT-FILE.                                          00049000
049100                                                                  00049100
049200 925-WRITE-ONE-PAYMENT.                                           00049200
049300     MOVE PAY-TABLE-DATA (PAY-IDX) TO PAYMENT-REC.                00049300
049400     WRITE PAYMENT-REC.                                           00049400
