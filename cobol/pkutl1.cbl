000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE GARAGE OPERATIONS GROUP  * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400***************************************************************** 00000400
000500* PROGRAM:  PKUTL1                                              * 00000500
000600*                                                                *00000600
000700* AUTHOR :  J SAYLES                                             *00000700
000800*                                                                *00000800
000900* ONE PASS OVER SPOT-MASTER COUNTING AVAILABLE AND OCCUPIED     * 00000900
001000* SPOTS AND PRINTING THE GARAGE UTILIZATION RATE.  READ-ONLY    * 00001000
001100* REPORT RUN -- SPOT-MASTER IS NEVER REWRITTEN HERE.  RESERVED  * 00001100
001200* AND MAINTENANCE SPOTS ARE COUNTED IN NEITHER BUCKET, SO       * 00001200
001300* TOTAL-SPOTS BELOW CAN BE LESS THAN THE FULL FILE COUNT.       * 00001300
001400***************************************************************** 00001400
001500*   WRITTEN  03/14/11   J SAYLES    ORIGINAL PROGRAM              JS0311  
001600*   CHANGED  09/12/12   J SAYLES    RESERVED/MAINTENANCE SPOTS    JS0912  
001700*                                   NOW FALL THROUGH WHEN OTHER,  00001700
001800*                                   NOT COUNTED IN EITHER BUCKET  00001800
001900*   CHANGED  02/06/14   J SAYLES    UTILIZATION RATE WIDENED TO   JS0214  
002000*                                   2 DECIMALS, WAS WHOLE NUMBER  00002000
002100*   CHANGED  07/21/16   J SAYLES    RPT-RATE-LINE-R REDEFINES     JS0716  
002200*                                   ADDED SO THE SYSOUT DISPLAY   00002200
002300*                                   LINE UP AT 800-PRINT-REPORT   00002300
002400*   CHANGED  03/03/19   M OYELARAN  DIVIDE-BY-ZERO GUARD WHEN A   MO0319  
002500*                                   NEW GARAGE HAS ZERO SPOTS     00002500
002600*   CHANGED  10/14/21   M OYELARAN  UTIL-TOTALS-X REDEFINES       MO1021  
002700*                                   ADDED FOR DUMP READABILITY    00002700
002800*                                   ON THE OVERNIGHT ABEND DESK   00002800
002900*   CHANGED  05/09/24   M OYELARAN  ABEND-TEST-N REDEFINES ADDED  MO0509  
003000*                                   PER STANDARD DIAGNOSTIC HOOK  00003000
003100*   CHANGED  06/29/26   M OYELARAN  WS-REPORT-STATUS/WS-SPOT-EOF  MO0629  
003200*                                   PULLED OUT TO 77-LEVELS, SAME 00003200
003300*                                   AS THE OLD REDEMPTION WORK    00003300
003400*                                   FILE'S FILE-STATUS HABIT      00003400
003500***************************************************************** 00003500
003600 IDENTIFICATION DIVISION.                                         00003600
003700 PROGRAM-ID.    PKUTL1.                                           00003700
003800 AUTHOR.        J SAYLES.                                         00003800
003900 INSTALLATION.  GARAGE OPERATIONS - COBOL DEVELOPMENT CENTER.     00003900
004000 DATE-WRITTEN.  03/14/11.                                         00004000
004100 DATE-COMPILED.                                                   00004100
004200 SECURITY.      NON-CONFIDENTIAL.                                 00004200
004300*   (C)                                                           00004300
004400                                                                  00004400
004500 ENVIRONMENT DIVISION.                                            00004500
004600 CONFIGURATION SECTION.                                           00004600
004700 SOURCE-COMPUTER.  IBM-370.                                       00004700
004800 OBJECT-COMPUTER.  IBM-370.                                       00004800
004900 SPECIAL-NAMES.                                                   00004900
005000     C01 IS TOP-OF-FORM.                                          00005000
005100                                                                  00005100
005200 INPUT-OUTPUT SECTION.                                            00005200
005300 FILE-CONTROL.                                                    00005300
005400                                                                  00005400
005500     SELECT SPOT-MASTER   ASSIGN TO SPOTMSTR                      00005500
005600         ACCESS IS SEQUENTIAL                                     00005600
005700         FILE STATUS  IS  WS-SPOTMSTR-STATUS.                     00005700
005800                                                                  00005800
005900     SELECT REPORT-FILE   ASSIGN TO UTLRPT                        00005900
006000         FILE STATUS  IS  WS-REPORT-STATUS.                       00006000
006100                                                                  00006100
006200***************************************************************** 00006200
006300 DATA DIVISION.                                                   00006300
006400 FILE SECTION.                                                    00006400
006500                                                                  00006500
006600 FD  SPOT-MASTER                                                  00006600
006700     RECORDING MODE IS F                                          00006700
006800     RECORD CONTAINS 79 CHARACTERS                                00006800
006900     LABEL RECORDS ARE STANDARD                                   00006900
007000     BLOCK CONTAINS 0 RECORDS.                                    00007000
007100 COPY SPOTREC.                                                    00007100
007200                                                                  00007200
007300 FD  REPORT-FILE                                                  00007300
007400     RECORDING MODE IS F.                                         00007400
007500 01  REPORT-RECORD              PIC X(132).                       00007500
007600                                                                  00007600
007700***************************************************************** 00007700
007800 WORKING-STORAGE SECTION.                                         00007800
007900***************************************************************** 00007900
008000*                                                                 00008000
008100*    WS-REPORT-STATUS AND WS-SPOT-EOF STAY AS 77-LEVELS, SAME     00008100
008200*    AS THE OLD REDEMPTION WORK FILE'S FILE-STATUS/TEST-STATUS    00008200
008300*    -- SCRATCH FIELDS DO NOT NEED A 01 ROOF OVER THEM.           00008300
008400 77  WS-REPORT-STATUS            PIC X(2)  VALUE SPACES.          00008400
008500 77  WS-SPOT-EOF                 PIC X     VALUE 'N'.             00008500
008600     88  SPOT-AT-EOF             VALUE 'Y'.                       00008600
008700*                                                                 00008700
008800 01  SYSTEM-DATE-AND-TIME.                                        00008800
008900     05  CURRENT-DATE.                                            00008900
009000         10  CURRENT-CCYY        PIC 9(4).                        00009000
009100         10  CURRENT-MONTH       PIC 9(2).                        00009100
009200         10  CURRENT-DAY         PIC 9(2).                        00009200
009300     05  CURRENT-TIME.                                            00009300
009400         10  CURRENT-HOUR        PIC 9(2).                        00009400
009500         10  CURRENT-MINUTE      PIC 9(2).                        00009500
009600         10  CURRENT-SECOND      PIC 9(2).                        00009600
009700         10  CURRENT-HNDSEC      PIC 9(2).                        00009700
009800     05  FILLER                  PIC X(10) VALUE SPACES.          00009800
009900*                                                                 00009900
010000 01  WS-FIELDS.                                                   00010000
010100     05  WS-SPOTMSTR-STATUS      PIC X(2)  VALUE SPACES.          00010100
010200     05  FILLER                  PIC X(10) VALUE SPACES.          00010200
010300*                                                                 00010300
010400 01  UTIL-TOTALS.                                                 00010400
010500     05  AVAILABLE-COUNT         PIC S9(7) COMP-3 VALUE +0.       00010500
010600     05  OCCUPIED-COUNT          PIC S9(7) COMP-3 VALUE +0.       00010600
010700     05  TOTAL-SPOTS             PIC S9(7) COMP-3 VALUE +0.       00010700
010800     05  UTILIZATION-RATE        PIC S9(3)V99 COMP-3 VALUE +0.    00010800
010900     05  FILLER                  PIC X(05) VALUE SPACES.          00010900
011000 01  UTIL-TOTALS-X REDEFINES UTIL-TOTALS.                         00011000
011100     05  FILLER                  PIC X(04).                       00011100
011200     05  FILLER                  PIC X(04).                       00011200
011300     05  TOTAL-SPOTS-X           PIC X(04).                       00011300
011400     05  FILLER                  PIC X(03).                       00011400
011500     05  FILLER                  PIC X(05).                       00011500
011600*                                                                 00011600
011700 01  RPT-HEADER1.                                                 00011700
011800     05  FILLER                  PIC X(40)                        00011800
011900                 VALUE 'SPOT UTILIZATION REPORT           DATE: '.00011900
012000     05  RPT-MM                  PIC 99.                          00012000
012100     05  FILLER                  PIC X     VALUE '/'.             00012100
012200     05  RPT-DD                  PIC 99.                          00012200
012300     05  FILLER                  PIC X     VALUE '/'.             00012300
012400     05  RPT-CCYY                PIC 9999.                        00012400
012500     05  FILLER                  PIC X(82) VALUE SPACES.          00012500
012600 01  RPT-COUNT-LINE.                                              00012600
012700     05  RPT-COUNT-LABEL         PIC X(29) VALUE SPACES.          00012700
012800     05  FILLER                  PIC X(03) VALUE SPACES.          00012800
012900     05  RPT-COUNT-VALUE         PIC ZZZZ9.                       00012900
013000     05  FILLER                  PIC X(95) VALUE SPACES.          00013000
013100 01  RPT-RATE-LINE.                                               00013100
013200     05  FILLER                  PIC X(29)                        00013200
013300                 VALUE 'UTILIZATION RATE (PERCENT) ..'.           00013300
013400     05  FILLER                  PIC X(03) VALUE SPACES.          00013400
013500     05  RPT-RATE-VALUE          PIC ZZ9.99.                      00013500
013600     05  FILLER                  PIC X(94) VALUE SPACES.          00013600
013700 01  RPT-RATE-LINE-R REDEFINES RPT-RATE-LINE.                     00013700
013800     05  FILLER                  PIC X(32).                       00013800
013900     05  RPT-RATE-VALUE-X        PIC X(06).                       00013900
014000     05  FILLER                  PIC X(94).                       00014000
014100*                                                                 00014100
014200 01  ABEND-TEST                  PIC X(2).                        00014200
014300 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00014300
014400*                                                                 00014400
014500***************************************************************** 00014500
014600 PROCEDURE DIVISION.                                              00014600
014700***************************************************************** 00014700
014800                                                                  00014800
014900 000-MAIN.                                                        00014900
015000     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00015000
015100     ACCEPT CURRENT-TIME FROM TIME.                               00015100
015200     DISPLAY 'PKUTL1 STARTED DATE = ' CURRENT-MONTH '/'           00015200
015300            CURRENT-DAY '/' CURRENT-CCYY '  (mm/dd/ccyy)'.        00015300
015400                                                                  00015400
015500     PERFORM 700-OPEN-FILES.                                      00015500
015600                                                                  00015600
015700     PERFORM 100-COUNT-SPOTS                                      00015700
015800             UNTIL SPOT-AT-EOF.                                   00015800
015900                                                                  00015900
016000     PERFORM 200-CALC-UTILIZATION THRU 200-EXIT.                  00016000
016100     PERFORM 800-PRINT-REPORT.                                    00016100
016200     PERFORM 790-CLOSE-FILES.                                     00016200
016300                                                                  00016300
016400     GOBACK.                                                      00016400
016500                                                                  00016500
016600 100-COUNT-SPOTS.                                                 00016600
016700     READ SPOT-MASTER                                             00016700
016800         AT END      MOVE 'Y' TO WS-SPOT-EOF                      00016800
016900         NOT AT END                                               00016900
017000             EVALUATE TRUE                                        00017000
017100                 WHEN SPOT-IS-AVAILABLE                           00017100
017200                     ADD 1 TO AVAILABLE-COUNT                     00017200
017300                 WHEN SPOT-IS-OCCUPIED                            00017300
017400                     ADD 1 TO OCCUPIED-COUNT                      00017400
017500                 WHEN OTHER                                       00017500
017600                     CONTINUE                                     00017600
017700             END-EVALUATE                                         00017700
017800     END-READ.                                                    00017800
017900                                                                  00017900
018000*    200-CALC-UTILIZATION -- OCCUPIED / (AVAILABLE + OCCUPIED)    00018000
018100*    TIMES 100, ROUNDED TO 2 DECIMALS.  ZERO SPOTS ON THE FILE    00018100
018200*    (A BRAND-NEW GARAGE BEFORE PKLOAD1 HAS RUN) GIVES A RATE     00018200
018300*    OF ZERO RATHER THAN A DIVIDE-BY-ZERO ABEND.                  00018300
018400 200-CALC-UTILIZATION.                                            00018400
018500     COMPUTE TOTAL-SPOTS = AVAILABLE-COUNT + OCCUPIED-COUNT.      00018500
018600     IF TOTAL-SPOTS = 0                                           00018600
018700         MOVE ZERO TO UTILIZATION-RATE                            00018700
018800     ELSE                                                         00018800
018900         COMPUTE UTILIZATION-RATE ROUNDED =                       00018900
019000                 (OCCUPIED-COUNT / TOTAL-SPOTS) * 100             00019000
019100     END-IF.                                                      00019100
019200 200-EXIT.                                                        00019200
019300     EXIT.                                                        00019300
019400                                                                  00019400
019500 700-OPEN-FILES.                                                  00019500
019600     OPEN INPUT  SPOT-MASTER                                      00019600
019700          OUTPUT REPORT-FILE.                                     00019700
019800     IF WS-SPOTMSTR-STATUS NOT = '00'                             00019800
019900       DISPLAY 'ERROR OPENING SPOT MASTER FILE. RC:'              00019900
020000               WS-SPOTMSTR-STATUS                                 00020000
020100       MOVE 16 TO RETURN-CODE                                     00020100
020200       MOVE 'Y' TO WS-SPOT-EOF                                    00020200
020300     END-IF.                                                      00020300
020400                                                                  00020400
020500 790-CLOSE-FILES.                                                 00020500
020600     CLOSE SPOT-MASTER                                            00020600
020700           REPORT-FILE.                                           00020700
020800                                                                  00020800
020900 800-PRINT-REPORT.                                                00020900
021000     MOVE CURRENT-MONTH  TO RPT-MM.                               00021000
021100     MOVE CURRENT-DAY    TO RPT-DD.                               00021100
021200     MOVE CURRENT-CCYY   TO RPT-CCYY.                             00021200
021300     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00021300
021400                                                                  00021400
021500     MOVE 'AVAILABLE SPOTS .............' TO RPT-COUNT-LABEL.     00021500
021600     MOVE AVAILABLE-COUNT TO RPT-COUNT-VALUE.                     00021600
021700     WRITE REPORT-RECORD FROM RPT-COUNT-LINE AFTER 2.             00021700
021800                                                                  00021800
021900     MOVE 'OCCUPIED SPOTS ..............' TO RPT-COUNT-LABEL.     00021900
022000     MOVE OCCUPIED-COUNT TO RPT-COUNT-VALUE.                      00022000
022100     WRITE REPORT-RECORD FROM RPT-COUNT-LINE AFTER 1.             00022100
022200                                                                  00022200
022300     MOVE 'TOTAL SPOTS ..................' TO RPT-COUNT-LABEL.    00022300
022400     MOVE TOTAL-SPOTS TO RPT-COUNT-VALUE.                         00022400
022500     WRITE REPORT-RECORD FROM RPT-COUNT-LINE AFTER 1.             00022500
022600                                                                  00022600
022700     MOVE UTILIZATION-RATE TO RPT-RATE-VALUE.                     00022700
022800     DISPLAY 'PKUTL1 UTILIZATION RATE = ' RPT-RATE-VALUE-X.       00022800
022900     WRITE REPORT-RECORD FROM RPT-RATE-LINE AFTER 2.              00022900
