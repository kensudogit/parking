000100***************************************************************** 00000100
000200* SPOTREC   -- PARKING SPOT MASTER RECORD                       * 00000200
000300*              ONE ENTRY PER PHYSICAL SPOT IN THE GARAGE.       * 00000300
000400*              FIXED SEQUENTIAL, KEYED BY SPOT-ID (ASCENDING).  * 00000400
000500***************************************************************** 00000500
000600*   WRITTEN  06/09/87   D STOUT     ORIGINAL COPYBOOK             00000600
000700*   CHANGED  03/14/11   J SAYLES    ADD SPOT-TYPE 88-LEVELS       JS0311  
000800*   CHANGED  11/02/98   D STOUT     Y2K - CCYY IN ALL DATE FIELDS DS1198  
000900***************************************************************** 00000900
001000 01  SPOT-MASTER-REC.                                             00001000
001100     05  SPOT-KEY.                                                00001100
001200         10  SPOT-ID              PIC 9(09).                      00001200
001300     05  SPOT-KEY-ALT REDEFINES SPOT-KEY.                         00001300
001400         10  SPOT-ID-ALPHA        PIC X(09).                      00001400
001500     05  SPOT-NUMBER              PIC X(10).                      00001500
001600     05  SPOT-TYPE                PIC X(18).                      00001600
001700         88  SPOT-IS-REGULAR      VALUE 'REGULAR'.                00001700
001800         88  SPOT-IS-DISABLED     VALUE 'DISABLED'.               00001800
001900         88  SPOT-IS-ELECTRIC     VALUE 'ELECTRIC_CHARGING'.      00001900
002000         88  SPOT-IS-MOTORCYCLE   VALUE 'MOTORCYCLE'.             00002000
002100         88  SPOT-IS-TRUCK        VALUE 'TRUCK'.                  00002100
002200     05  SPOT-STATUS              PIC X(11).                      00002200
002300         88  SPOT-IS-AVAILABLE    VALUE 'AVAILABLE'.              00002300
002400         88  SPOT-IS-OCCUPIED     VALUE 'OCCUPIED'.               00002400
002500         88  SPOT-IS-RESERVED     VALUE 'RESERVED'.               00002500
002600         88  SPOT-IS-MAINT        VALUE 'MAINTENANCE'.            00002600
002700     05  FLOOR-LEVEL              PIC S9(4) COMP.                 00002700
002800         88  FLOOR-LEVEL-UNSET    VALUE ZERO.                     00002800
002900     05  HOURLY-RATE              PIC S9(7)V99 COMP-3.            00002900
003000     05  FILLER                   PIC X(24).                      00003000
