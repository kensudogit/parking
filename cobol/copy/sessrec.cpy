000100***************************************************************** 00000100
000200* SESSREC   -- PARKING SESSION RECORD                           * 00000200
000300*              ONE ENTRY PER VEHICLE VISIT (ENTRY THRU EXIT).   * 00000300
000400*              FIXED SEQUENTIAL, KEYED BY SESSION-ID (ASCENDING)* 00000400
000500***************************************************************** 00000500
000600*   WRITTEN  06/09/87   D STOUT     ORIGINAL COPYBOOK             00000600
000700*   CHANGED  03/14/11   J SAYLES    ADD PAYMENT-STATUS 88S        JS0311  
000800*   CHANGED  11/02/98   D STOUT     Y2K - CCYY IN TIMESTAMPS      DS1198  
000900***************************************************************** 00000900
001000 01  SESSION-REC.                                                 00001000
001100     05  SESSION-KEY.                                             00001100
001200         10  SESSION-ID           PIC 9(09).                      00001200
001300     05  SESS-SPOT-ID             PIC 9(09).                      00001300
001400     05  LICENSE-PLATE            PIC X(15).                      00001400
001500     05  ENTRY-TIMESTAMP.                                         00001500
001600         10  ENTRY-DATE.                                          00001600
001700             15  ENTRY-CCYY       PIC 9(04).                      00001700
001800             15  ENTRY-MM         PIC 9(02).                      00001800
001900             15  ENTRY-DD         PIC 9(02).                      00001900
002000         10  ENTRY-TIME.                                          00002000
002100             15  ENTRY-HH         PIC 9(02).                      00002100
002200             15  ENTRY-MN         PIC 9(02).                      00002200
002300             15  ENTRY-SS         PIC 9(02).                      00002300
002400     05  ENTRY-TIMESTAMP-N REDEFINES ENTRY-TIMESTAMP              00002400
002500                              PIC 9(14).                          00002500
002600     05  EXIT-TIMESTAMP.                                          00002600
002700         10  EXIT-DATE.                                           00002700
002800             15  EXIT-CCYY        PIC 9(04).                      00002800
002900             15  EXIT-MM          PIC 9(02).                      00002900
003000             15  EXIT-DD          PIC 9(02).                      00003000
003100         10  EXIT-TIME.                                           00003100
003200             15  EXIT-HH          PIC 9(02).                      00003200
003300             15  EXIT-MN          PIC 9(02).                      00003300
003400             15  EXIT-SS          PIC 9(02).                      00003400
003500     05  EXIT-TIMESTAMP-N REDEFINES EXIT-TIMESTAMP                00003500
003600                              PIC 9(14).                          00003600
003700     05  TOTAL-AMOUNT             PIC S9(7)V99 COMP-3.            00003700
003800     05  SESSION-STATUS           PIC X(09).                      00003800
003900         88  SESSION-IS-ACTIVE    VALUE 'ACTIVE'.                 00003900
004000         88  SESSION-IS-COMPLETE  VALUE 'COMPLETED'.              00004000
004100         88  SESSION-IS-CANCELLED VALUE 'CANCELLED'.              00004100
004200     05  SESS-PAYMENT-STATUS      PIC X(07).                      00004200
004300         88  SESS-PAY-PENDING     VALUE 'PENDING'.                00004300
004400         88  SESS-PAY-PAID        VALUE 'PAID'.                   00004400
004500         88  SESS-PAY-FAILED      VALUE 'FAILED'.                 00004500
004600     05  FILLER                   PIC X(20).                      00004600
