000100***************************************************************** 00000100
000200* PAYREC    -- PAYMENT RECORD                                   * 00000200
000300*              ONE ENTRY PER PAYMENT POSTED AGAINST A SESSION.  * 00000300
000400*              FIXED SEQUENTIAL, KEYED BY PAYMENT-ID (ASCENDING)* 00000400
000500***************************************************************** 00000500
000600*   WRITTEN  06/09/87   D STOUT     ORIGINAL COPYBOOK             00000600
000700*   CHANGED  03/14/11   J SAYLES    ADD PAYMENT-METHOD 88S        JS0311  
000800*   CHANGED  06/30/99   D STOUT     Y2K - CCYY IN PROC-TS         DS0699  
000900***************************************************************** 00000900
001000 01  PAYMENT-REC.                                                 00001000
001100     05  PAYMENT-KEY.                                             00001100
001200         10  PAYMENT-ID           PIC 9(09).                      00001200
001300     05  PYMT-SESSION-ID          PIC 9(09).                      00001300
001400     05  AMOUNT                   PIC S9(7)V99 COMP-3.            00001400
001500     05  PAYMENT-METHOD           PIC X(17).                      00001500
001600         88  PAY-CREDIT-CARD      VALUE 'CREDIT_CARD'.            00001600
001700         88  PAY-DEBIT-CARD       VALUE 'DEBIT_CARD'.             00001700
001800         88  PAY-CASH             VALUE 'CASH'.                   00001800
001900         88  PAY-ELEC-WALLET      VALUE 'ELECTRONIC_WALLET'.      00001900
002000         88  PAY-MOBILE           VALUE 'MOBILE_PAYMENT'.         00002000
002100         88  PAY-QR-CODE          VALUE 'QR_CODE'.                00002100
002200     05  PYMT-PAYMENT-STATUS      PIC X(10).                      00002200
002300         88  PYMT-PENDING         VALUE 'PENDING'.                00002300
002400         88  PYMT-PROCESSING      VALUE 'PROCESSING'.             00002400
002500         88  PYMT-COMPLETED       VALUE 'COMPLETED'.              00002500
002600         88  PYMT-FAILED          VALUE 'FAILED'.                 00002600
002700         88  PYMT-REFUNDED        VALUE 'REFUNDED'.               00002700
002800         88  PYMT-CANCELLED       VALUE 'CANCELLED'.              00002800
002900     05  TRANSACTION-ID           PIC X(12).                      00002900
003000     05  CARD-LAST-FOUR           PIC X(04).                      00003000
003100     05  CARD-BRAND               PIC X(20).                      00003100
003200         88  BRAND-VISA           VALUE 'Visa'.                   00003200
003300         88  BRAND-MASTERCARD     VALUE 'Mastercard'.             00003300
003400         88  BRAND-AMEX           VALUE 'American Express'.       00003400
003500         88  BRAND-UNKNOWN        VALUE 'Unknown'.                00003500
003600     05  FAILURE-REASON           PIC X(60).                      00003600
003700     05  PROCESSED-TIMESTAMP.                                     00003700
003800         10  PROC-DATE.                                           00003800
003900             15  PROC-CCYY        PIC 9(04).                      00003900
004000             15  PROC-MM          PIC 9(02).                      00004000
004100             15  PROC-DD          PIC 9(02).                      00004100
004200         10  PROC-TIME.                                           00004200
004300             15  PROC-HH          PIC 9(02).                      00004300
004400             15  PROC-MN          PIC 9(02).                      00004400
004500             15  PROC-SS          PIC 9(02).                      00004500
004600     05  PROC-TIMESTAMP-N REDEFINES PROCESSED-TIMESTAMP           00004600
004700                              PIC 9(14).                          00004700
004800     05  FILLER                   PIC X(15).                      00004800
