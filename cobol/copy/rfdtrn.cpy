000100***************************************************************** 00000100
000200* RFDTRN    -- REFUND REQUEST DRIVER TRANSACTION                * 00000200
000300*              ONE ENTRY PER REFUND REQUEST FOR PKRFD1.         * 00000300
000400*              LAST RECORD ON THE FILE IS A TRAILER WITH A      * 00000400
000500*              PAYMENT-ID KEY OF ALL 9S (SEE WRKSFINL LINEAGE). * 00000500
000600***************************************************************** 00000600
000700*   WRITTEN  06/09/87   D STOUT     ORIGINAL COPYBOOK             00000700
000800***************************************************************** 00000800
000900 01  REFUND-TRAN-REC.                                             00000900
001000     05  TRAN-PAYMENT-ID          PIC 9(09).                      00001000
001100         88  TRAN-IS-TRAILER      VALUE 999999999.                00001100
001200     05  TRAN-RUN-TIMESTAMP.                                      00001200
001300         10  TRAN-RUN-DATE.                                       00001300
001400             15  RUN-CCYY         PIC 9(04).                      00001400
001500             15  RUN-MM           PIC 9(02).                      00001500
001600             15  RUN-DD           PIC 9(02).                      00001600
001700         10  TRAN-RUN-TIME.                                       00001700
001800             15  RUN-HH           PIC 9(02).                      00001800
001900             15  RUN-MN           PIC 9(02).                      00001900
002000             15  RUN-SS           PIC 9(02).                      00002000
002100     05  TRAN-RUN-TS-N REDEFINES TRAN-RUN-TIMESTAMP               00002100
002200                              PIC 9(14).                          00002200
002300     05  FILLER                   PIC X(51).                      00002300
