000100***************************************************************** 00000100
000200* SESSTRN   -- SESSION LIFECYCLE DRIVER TRANSACTION             * 00000200
000300*              ONE ENTRY PER START/END/END-BY-PLATE REQUEST     * 00000300
000400*              FOR PKSESS1.  RUN-TIMESTAMP IS THE JOB'S "NOW"   * 00000400
000500*              SO A RERUN REPRODUCES THE SAME RESULT.           * 00000500
000600***************************************************************** 00000600
000700*   WRITTEN  06/09/87   D STOUT     ORIGINAL COPYBOOK             00000700
000800***************************************************************** 00000800
000900 01  SESSION-TRAN-REC.                                            00000900
001000     05  TRAN-CODE                PIC X(02).                      00001000
001100         88  TRAN-IS-START        VALUE 'ST'.                     00001100
001200         88  TRAN-IS-END          VALUE 'EN'.                     00001200
001300         88  TRAN-IS-END-PLATE    VALUE 'EP'.                     00001300
001400     05  TRAN-RUN-TIMESTAMP.                                      00001400
001500         10  TRAN-RUN-DATE.                                       00001500
001600             15  RUN-CCYY         PIC 9(04).                      00001600
001700             15  RUN-MM           PIC 9(02).                      00001700
001800             15  RUN-DD           PIC 9(02).                      00001800
001900         10  TRAN-RUN-TIME.                                       00001900
002000             15  RUN-HH           PIC 9(02).                      00002000
002100             15  RUN-MN           PIC 9(02).                      00002100
002200             15  RUN-SS           PIC 9(02).                      00002200
002300     05  TRAN-RUN-TS-N REDEFINES TRAN-RUN-TIMESTAMP               00002300
002400                              PIC 9(14).                          00002400
002500     05  TRAN-SPOT-ID             PIC 9(09).                      00002500
002600     05  TRAN-SESSION-ID          PIC 9(09).                      00002600
002700     05  TRAN-LICENSE-PLATE       PIC X(15).                      00002700
002800     05  FILLER                   PIC X(18).                      00002800
