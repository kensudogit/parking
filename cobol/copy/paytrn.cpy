000100***************************************************************** 00000100
000200* PAYTRN    -- PAYMENT POSTING DRIVER TRANSACTION               * 00000200
000300*              ONE ENTRY PER PAYMENT REQUEST FOR PKPAY1.        * 00000300
000400*              METHOD-SPECIFIC FIELDS ARE BLANK WHEN NOT USED.  * 00000400
000500***************************************************************** 00000500
000600*   WRITTEN  06/09/87   D STOUT     ORIGINAL COPYBOOK             00000600
000700***************************************************************** 00000700
000800 01  PAYMENT-TRAN-REC.                                            00000800
000900     05  TRAN-SESSION-ID          PIC 9(09).                      00000900
001000     05  TRAN-PAYMENT-METHOD      PIC X(17).                      00001000
001100         88  TRAN-CREDIT-CARD     VALUE 'CREDIT_CARD'.            00001100
001200         88  TRAN-DEBIT-CARD      VALUE 'DEBIT_CARD'.             00001200
001300         88  TRAN-CASH            VALUE 'CASH'.                   00001300
001400         88  TRAN-ELEC-WALLET     VALUE 'ELECTRONIC_WALLET'.      00001400
001500         88  TRAN-MOBILE          VALUE 'MOBILE_PAYMENT'.         00001500
001600         88  TRAN-QR-CODE         VALUE 'QR_CODE'.                00001600
001700     05  TRAN-AMOUNT              PIC S9(7)V99 COMP-3.            00001700
001800     05  TRAN-CARD-NUMBER         PIC X(19).                      00001800
001900     05  TRAN-CARD-NUMBER-R REDEFINES TRAN-CARD-NUMBER.           00001900
002000         10  TRAN-CARD-LEAD-DGT   PIC X(01).                      00002000
002100         10  FILLER               PIC X(18).                      00002100
002200     05  TRAN-PHONE-NUMBER        PIC X(15).                      00002200
002300     05  TRAN-WALLET-TYPE         PIC X(20).                      00002300
002400     05  TRAN-QR-CODE-DATA        PIC X(40).                      00002400
002500     05  TRAN-WALLET-ID           PIC X(20).                      00002500
002600     05  TRAN-WALLET-PROVIDER     PIC X(20).                      00002600
002700     05  TRAN-RUN-TIMESTAMP.                                      00002700
002800         10  TRAN-RUN-DATE.                                       00002800
002900             15  RUN-CCYY         PIC 9(04).                      00002900
003000             15  RUN-MM           PIC 9(02).                      00003000
003100             15  RUN-DD           PIC 9(02).                      00003100
003200         10  TRAN-RUN-TIME.                                       00003200
003300             15  RUN-HH           PIC 9(02).                      00003300
003400             15  RUN-MN           PIC 9(02).                      00003400
003500             15  RUN-SS           PIC 9(02).                      00003500
003600     05  TRAN-RUN-TS-N REDEFINES TRAN-RUN-TIMESTAMP               00003600
003700                              PIC 9(14).                          00003700
003800     05  FILLER                   PIC X(10).                      00003800
