000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE GARAGE OPERATIONS GROUP  * 00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400***************************************************************** 00000400
000500* PROGRAM:  PKRFD1                                              * 00000500
000600*                                                                *00000600
000700* AUTHOR :  D STOUT                                              *00000700
000800*                                                                *00000800
000900* POSTS REFUNDS AGAINST COMPLETED PAYMENTS.  DRIVEN FROM A       *00000900
001000* REFUND-REQUEST FILE ENDING IN A TRAILER RECORD (SEE WRKSFINL   *00001000
001100* LINEAGE FOR THE ALL-9S TRAILER-KEY IDIOM).  ON EACH GOOD       *00001100
001200* REFUND THE OWNING SESSION IS PUT BACK TO PAYMENT-STATUS =      *00001200
001300* PENDING SO THE LOT CAN RE-BILL THE VEHICLE.  PAYMENT-FILE AND  *00001300
001400* SESSION-FILE ARE STAGED INTO WORKING-STORAGE TABLES AND        *00001400
001500* REWRITTEN AT JOB END, SAME AS PKSESS1/PKPAY1.                  *00001500
001600***************************************************************** 00001600
001700*   WRITTEN  09/22/89   D STOUT     ORIGINAL PROGRAM              DS0989  
001800*   CHANGED  02/14/94   D STOUT     REJECT REFUND WHEN PAYMENT-ID DS0294  
001900*                                   IS NOT ON THE PAYMENT FILE    00001900
002000*   CHANGED  11/02/98   D STOUT     Y2K - CCYY IN PROC-TS         DS1198  
002100*   CHANGED  01/25/99   D STOUT     Y2K - VERIFIED TRAILER-KEY    DS0199  
002200*                                   COMPARE ACROSS ROLLOVER       00002200
002300*   CHANGED  03/14/11   J SAYLES    ODO TABLES REPLACE FIXED      JS0311  
002400*                                   OCCURS - SEE PKSESS1 BANNER   00002400
002500*   CHANGED  04/18/13   J SAYLES    REJECT REFUND WHEN PAYMENT    JS0413  
002600*                                   STATUS IS NOT COMPLETED       00002600
002700*   CHANGED  09/30/15   J SAYLES    TRAILER-KEY TEST MOVED UP     JS0915  
002800*                                   FRONT OF 100-PROCESS-TRAN     00002800
002900*   CHANGED  06/12/18   M OYELARAN  RPT-REJECT-DETAIL LINE ADDED  MO0618  
003000*                                   TO THE REPORT, SAME AS PKPAY1 00003000
003100*   CHANGED  08/29/23   M OYELARAN  SESSION REWRITE ONLY WHEN     MO0823  
003200*                                   FOUND - SILENT MISS BEFORE    00003200
003300*   CHANGED  06/29/26   M OYELARAN  PAY-IDX/SESS-IDX AND THE      MO0629  
003400*                                   REPORT FILE-STATUS PULLED OUT 00003400
003500*                                   TO 77-LEVELS, SAME AS THE OLD 00003500
003600*                                   REDEMPTION WORK FILE HABIT    00003600
003700***************************************************************** 00003700
003800 IDENTIFICATION DIVISION.                                         00003800
003900 PROGRAM-ID.    PKRFD1.                                           00003900
004000 AUTHOR.        D STOUT.                                          00004000
004100 INSTALLATION.  GARAGE OPERATIONS - COBOL DEVELOPMENT CENTER.     00004100
004200 DATE-WRITTEN.  09/22/89.                                         00004200
004300 DATE-COMPILED.                                                   00004300
004400 SECURITY.      NON-CONFIDENTIAL.                                 00004400
004500*   (C)                                                           00004500
004600                                                                  00004600
004700 ENVIRONMENT DIVISION.                                            00004700
004800 CONFIGURATION SECTION.                                           00004800
004900 SOURCE-COMPUTER.  IBM-370.                                       00004900
005000 OBJECT-COMPUTER.  IBM-370.                                       00005000
005100 SPECIAL-NAMES.                                                   00005100
005200     C01 IS TOP-OF-FORM.                                          00005200
005300                                                                  00005300
005400 INPUT-OUTPUT SECTION.                                            00005400
005500 FILE-CONTROL.                                                    00005500
005600                                                                  00005600
005700     SELECT REFUND-TRAN   ASSIGN TO RFDTRN                        00005700
005800         ACCESS IS SEQUENTIAL                                     00005800
005900         FILE STATUS  IS  WS-RFDTRN-STATUS.                       00005900
006000                                                                  00006000
006100     SELECT PAYMENT-FILE  ASSIGN TO PAYFILE                       00006100
006200         ACCESS IS SEQUENTIAL                                     00006200
006300         FILE STATUS  IS  WS-PAYFILE-STATUS.                      00006300
006400                                                                  00006400
006500     SELECT SESSION-FILE  ASSIGN TO SESSFILE                      00006500
006600         ACCESS IS SEQUENTIAL                                     00006600
006700         FILE STATUS  IS  WS-SESSFILE-STATUS.                     00006700
006800                                                                  00006800
006900     SELECT REPORT-FILE   ASSIGN TO RFDRPT                        00006900
007000         FILE STATUS  IS  WS-REPORT-STATUS.                       00007000
007100                                                                  00007100
007200***************************************************************** 00007200
007300 DATA DIVISION.                                                   00007300
007400 FILE SECTION.                                                    00007400
007500                                                                  00007500
007600 FD  REFUND-TRAN                                                  00007600
007700     RECORDING MODE IS F                                          00007700
007800     RECORD CONTAINS 74 CHARACTERS.                               00007800
007900 COPY RFDTRN.                                                     00007900
008000                                                                  00008000
008100 FD  PAYMENT-FILE                                                 00008100
008200     RECORDING MODE IS F                                          00008200
008300     RECORD CONTAINS 175 CHARACTERS                               00008300
008400     LABEL RECORDS ARE STANDARD                                   00008400
008500     BLOCK CONTAINS 0 RECORDS.                                    00008500
008600 COPY PAYREC.                                                     00008600
008700                                                                  00008700
008800 FD  SESSION-FILE                                                 00008800
008900     RECORDING MODE IS F                                          00008900
009000     RECORD CONTAINS 102 CHARACTERS                               00009000
009100     LABEL RECORDS ARE STANDARD                                   00009100
009200     BLOCK CONTAINS 0 RECORDS.                                    00009200
009300 COPY SESSREC.                                                    00009300
009400                                                                  00009400
009500 FD  REPORT-FILE                                                  00009500
009600     RECORDING MODE IS F.                                         00009600
009700 01  REPORT-RECORD              PIC X(132).                       00009700
009800                                                                  00009800
009900***************************************************************** 00009900
010000 WORKING-STORAGE SECTION.                                         00010000
010100***************************************************************** 00010100
010200*                                                                 00010200
010300*    PAY-IDX/SESS-IDX AND WS-REPORT-STATUS STAY AS 77-LEVELS,     00010300
010400*    SAME AS THE OLD REDEMPTION WORK FILE'S SUB1/SUB2/FILE-STATUS 00010400
010500*    -- SCRATCH FIELDS DO NOT NEED A 01 ROOF OVER THEM.           00010500
010600 77  PAY-IDX                    PIC S9(4) COMP  VALUE +0.         00010600
010700 77  SESS-IDX                   PIC S9(4) COMP  VALUE +0.         00010700
010800 77  WS-REPORT-STATUS           PIC X(2)  VALUE SPACES.           00010800
010900*                                                                 00010900
011000 01  SYSTEM-DATE-AND-TIME.                                        00011000
011100     05  CURRENT-DATE.                                            00011100
011200         10  CURRENT-CCYY        PIC 9(4).                        00011200
011300         10  CURRENT-MONTH       PIC 9(2).                        00011300
011400         10  CURRENT-DAY         PIC 9(2).                        00011400
011500     05  CURRENT-TIME.                                            00011500
011600         10  CURRENT-HOUR        PIC 9(2).                        00011600
011700         10  CURRENT-MINUTE      PIC 9(2).                        00011700
011800         10  CURRENT-SECOND      PIC 9(2).                        00011800
011900         10  CURRENT-HNDSEC      PIC 9(2).                        00011900
012000     05  FILLER                  PIC X(10) VALUE SPACES.          00012000
012100*                                                                 00012100
012200 01  WS-FIELDS.                                                   00012200
012300     05  WS-RFDTRN-STATUS        PIC X(2)  VALUE SPACES.          00012300
012400     05  WS-PAYFILE-STATUS       PIC X(2)  VALUE SPACES.          00012400
012500     05  WS-SESSFILE-STATUS      PIC X(2)  VALUE SPACES.          00012500
012600     05  WS-TRAN-EOF             PIC X     VALUE 'N'.             00012600
012700         88  TRAN-AT-EOF         VALUE 'Y'.                       00012700
012800     05  WS-PAY-EOF              PIC X     VALUE 'N'.             00012800
012900         88  PAY-AT-EOF          VALUE 'Y'.                       00012900
013000     05  WS-SESS-EOF             PIC X     VALUE 'N'.             00013000
013100         88  SESS-AT-EOF         VALUE 'Y'.                       00013100
013200     05  WS-PAY-FOUND-SW         PIC X     VALUE 'N'.             00013200
013300         88  PAY-WAS-FOUND       VALUE 'Y'.                       00013300
013400     05  WS-SESS-FOUND-SW        PIC X     VALUE 'N'.             00013400
013500         88  SESS-WAS-FOUND      VALUE 'Y'.                       00013500
013600     05  WS-REJECT-SW            PIC X     VALUE 'N'.             00013600
013700         88  TRAN-REJECTED       VALUE 'Y'.                       00013700
013800     05  WS-REJECT-MSG           PIC X(40) VALUE SPACES.          00013800
013900     05  FILLER                  PIC X(10) VALUE SPACES.          00013900
014000*                                                                 00014000
014100 01  WORK-VARIABLES.                                              00014100
014200     05  WS-PAY-TOTAL            PIC S9(4) COMP  VALUE +0.        00014200
014300     05  WS-SESS-TOTAL           PIC S9(4) COMP  VALUE +0.        00014300
014400     05  WS-WANT-PAYMENT-ID      PIC 9(9)        VALUE 0.         00014400
014500     05  WS-WANT-SESSION-ID      PIC 9(9)        VALUE 0.         00014500
014600     05  FILLER                  PIC X(10) VALUE SPACES.          00014600
014700*                                                                 00014700
014800*    PAYMENT TABLE -- SAME LAYOUT/PURPOSE AS PKPAY1'S.            00014800
014900 01  PAYMENT-TABLE.                                               00014900
015000     05  PAY-TABLE-ENTRY OCCURS 1 TO 5000 TIMES                   00015000
015100                          DEPENDING ON WS-PAY-TOTAL               00015100
015200                          INDEXED BY PAY-IDX2.                    00015200
015300         10  PAY-TABLE-DATA       PIC X(175).                     00015300
015400         10  PAY-TABLE-KEY REDEFINES PAY-TABLE-DATA.              00015400
015500             15  PK-PAYMENT-ID    PIC 9(09).                      00015500
015600             15  PK-SESSION-ID    PIC 9(09).                      00015600
015700             15  FILLER           PIC X(22).                      00015700
015800             15  PK-STATUS        PIC X(10).                      00015800
015900                 88  PK-IS-COMPLETED VALUE 'COMPLETED'.           00015900
016000             15  FILLER           PIC X(125).                     00016000
016100*                                                                 00016100
016200 01  SESSION-TABLE.                                               00016200
016300     05  SESS-TABLE-ENTRY OCCURS 1 TO 2000 TIMES                  00016300
016400                           DEPENDING ON WS-SESS-TOTAL             00016400
016500                           INDEXED BY SESS-IDX2.                  00016500
016600         10  SESS-TABLE-DATA      PIC X(102).                     00016600
016700         10  SESS-TABLE-KEY REDEFINES SESS-TABLE-DATA.            00016700
016800             15  SK-SESSION-ID    PIC 9(09).                      00016800
016900             15  FILLER           PIC X(93).                      00016900
017000*                                                                 00017000
017100 01  RPT-HEADER1.                                                 00017100
017200     05  FILLER                  PIC X(40)                        00017200
017300                 VALUE 'REFUND POSTING RUN REPORT         DATE: '.00017300
017400     05  RPT-MM                  PIC 99.                          00017400
017500     05  FILLER                  PIC X     VALUE '/'.             00017500
017600     05  RPT-DD                  PIC 99.                          00017600
017700     05  FILLER                  PIC X     VALUE '/'.             00017700
017800     05  RPT-CCYY                PIC 9999.                        00017800
017900     05  FILLER                  PIC X(55) VALUE SPACES.          00017900
018000 01  RPT-TRAN-DETAIL1.                                            00018000
018100     05  RPT-TRAN-MSG1           PIC X(30) VALUE                  00018100
018200                 'REFUND POSTED, PAYMENT-ID: '.                   00018200
018300     05  RPT-TRAN-KEY            PIC 9(09) VALUE ZERO.            00018300
018400     05  FILLER                  PIC X(93) VALUE SPACES.          00018400
018500 01  RPT-REJECT-DETAIL.                                           00018500
018600     05  FILLER PIC X(18) VALUE '     ** REJECTED: '.             00018600
018700     05  RPT-REJECT-MSG          PIC X(40) VALUE SPACES.          00018700
018800     05  FILLER                  PIC X(74) VALUE SPACES.          00018800
018900*                                                                 00018900
019000 01  ABEND-TEST                  PIC X(2).                        00019000
019100 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00019100
019200*                                                                 00019200
019300***************************************************************** 00019300
019400 PROCEDURE DIVISION.                                              00019400
019500***************************************************************** 00019500
019600                                                                  00019600
019700 000-MAIN.                                                        00019700
019800     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00019800
019900     ACCEPT CURRENT-TIME FROM TIME.                               00019900
020000     DISPLAY 'PKRFD1 STARTED DATE = ' CURRENT-MONTH '/'           00020000
020100            CURRENT-DAY '/' CURRENT-CCYY '  (mm/dd/ccyy)'.        00020100
020200                                                                  00020200
020300     PERFORM 700-OPEN-INPUT-FILES.                                00020300
020400     PERFORM 750-LOAD-PAYMENT-TABLE THRU 750-EXIT.                00020400
020500     PERFORM 760-LOAD-SESSION-TABLE THRU 760-EXIT.                00020500
020600     PERFORM 800-INIT-REPORT.                                     00020600
020700                                                                  00020700
020800     PERFORM 100-PROCESS-TRANSACTIONS                             00020800
020900             UNTIL TRAN-AT-EOF.                                   00020900
021000                                                                  00021000
021100     PERFORM 900-REWRITE-PAYMENT-FILE.                            00021100
021200     PERFORM 910-REWRITE-SESSION-FILE.                            00021200
021300     PERFORM 790-CLOSE-FILES.                                     00021300
021400                                                                  00021400
021500     GOBACK.                                                      00021500
021600                                                                  00021600
021700 100-PROCESS-TRANSACTIONS.                                        00021700
021800     READ REFUND-TRAN                                             00021800
021900         AT END      MOVE 'Y' TO WS-TRAN-EOF                      00021900
022000         NOT AT END                                               00022000
022100             IF TRAN-IS-TRAILER                                   00022100
022200                 MOVE 'Y' TO WS-TRAN-EOF                          00022200
022300             ELSE                                                 00022300
022400                 MOVE 'N' TO WS-REJECT-SW                         00022400
022500                 PERFORM 200-REFUND-PAYMENT THRU 200-EXIT         00022500
022600                 PERFORM 870-REPORT-ONE-TRAN                      00022600
022700             END-IF                                               00022700
022800     END-READ.                                                    00022800
022900                                                                  00022900
023000*    200-REFUND-PAYMENT -- MAIN LINE STEPS OF PAYMENT REFUND:     00023000
023100*    PAYMENT MUST EXIST AND BE COMPLETED, THEN THE PAYMENT GOES   00023100
023200*    TO REFUNDED AND THE OWNING SESSION GOES BACK TO PENDING.     00023200
023300 200-REFUND-PAYMENT.                                              00023300
023400     MOVE TRAN-PAYMENT-ID TO WS-WANT-PAYMENT-ID.                  00023400
023500     PERFORM 500-FIND-PAYMENT-BY-ID THRU 500-EXIT.                00023500
023600     IF NOT PAY-WAS-FOUND                                         00023600
023700         MOVE 'Y' TO WS-REJECT-SW                                 00023700
023800         MOVE 'PAYMENT-ID NOT ON FILE' TO WS-REJECT-MSG           00023800
023900         GO TO 200-EXIT                                           00023900
024000     END-IF.                                                      00024000
024100     IF NOT PYMT-COMPLETED                                        00024100
024200         MOVE 'Y' TO WS-REJECT-SW                                 00024200
024300         MOVE 'PAYMENT NOT COMPLETED' TO WS-REJECT-MSG            00024300
024400         GO TO 200-EXIT                                           00024400
024500     END-IF.                                                      00024500
024600                                                                  00024600
024700     MOVE 'REFUNDED' TO PYMT-PAYMENT-STATUS.                      00024700
024800     MOVE TRAN-RUN-TIMESTAMP TO PROCESSED-TIMESTAMP.              00024800
024900     MOVE PAYMENT-REC TO PAY-TABLE-DATA (PAY-IDX2).               00024900
025000                                                                  00025000
025100     MOVE PYMT-SESSION-ID TO WS-WANT-SESSION-ID.                  00025100
025200     PERFORM 510-FIND-SESSION-BY-ID THRU 510-EXIT.                00025200
025300     IF SESS-WAS-FOUND                                            00025300
025400         MOVE 'PENDING' TO SESS-PAYMENT-STATUS                    00025400
025500         MOVE SESSION-REC TO SESS-TABLE-DATA (SESS-IDX2)          00025500
025600     END-IF.                                                      00025600
025700     MOVE WS-WANT-PAYMENT-ID TO RPT-TRAN-KEY.                     00025700
025800 200-EXIT.                                                        00025800
025900     EXIT.                                                        00025900
026000                                                                  00026000
026100*    500-FIND-PAYMENT-BY-ID -- LINEAR SEARCH BY PAYMENT-ID.       00026100
026200 500-FIND-PAYMENT-BY-ID.                                          00026200
026300     MOVE 'N' TO WS-PAY-FOUND-SW.                                 00026300
026400     SET PAY-IDX2 TO 1.                                           00026400
026500     SEARCH PAY-TABLE-ENTRY                                       00026500
026600         AT END                                                   00026600
026700             MOVE 'N' TO WS-PAY-FOUND-SW                          00026700
026800         WHEN PK-PAYMENT-ID (PAY-IDX2) = WS-WANT-PAYMENT-ID       00026800
026900             MOVE PAY-TABLE-DATA (PAY-IDX2) TO PAYMENT-REC        00026900
027000             MOVE 'Y' TO WS-PAY-FOUND-SW                          00027000
027100     END-SEARCH.                                                  00027100
027200 500-EXIT.                                                        00027200
027300     EXIT.                                                        00027300
027400                                                                  00027400
027500*    510-FIND-SESSION-BY-ID -- LINEAR SEARCH BY SESSION-ID.       00027500
027600 510-FIND-SESSION-BY-ID.                                          00027600
027700     MOVE 'N' TO WS-SESS-FOUND-SW.                                00027700
027800     SET SESS-IDX2 TO 1.                                          00027800
027900     SEARCH SESS-TABLE-ENTRY                                      00027900
028000         AT END                                                   00028000
028100             MOVE 'N' TO WS-SESS-FOUND-SW                         00028100
028200         WHEN SK-SESSION-ID (SESS-IDX2) = WS-WANT-SESSION-ID      00028200
028300             MOVE SESS-TABLE-DATA (SESS-IDX2) TO SESSION-REC      00028300
028400             MOVE 'Y' TO WS-SESS-FOUND-SW                         00028400
028500     END-SEARCH.                                                  00028500
028600 510-EXIT.                                                        00028600
028700     EXIT.                                                        00028700
028800                                                                  00028800
028900 700-OPEN-INPUT-FILES.                                            00028900
029000     OPEN INPUT  REFUND-TRAN                                      00029000
029100                 PAYMENT-FILE                                     00029100
029200                 SESSION-FILE                                     00029200
029300          OUTPUT REPORT-FILE.                                     00029300
029400     IF WS-RFDTRN-STATUS NOT = '00'                               00029400
029500       DISPLAY 'ERROR OPENING REFUND-TRAN. RC:' WS-RFDTRN-STATUS  00029500
029600       MOVE 16 TO RETURN-CODE                                     00029600
029700       MOVE 'Y' TO WS-TRAN-EOF                                    00029700
029800     END-IF.                                                      00029800
029900     IF WS-PAYFILE-STATUS NOT = '00'                              00029900
030000       DISPLAY 'ERROR OPENING PAYMENT FILE. RC:'                  00030000
030100               WS-PAYFILE-STATUS                                  00030100
030200       MOVE 16 TO RETURN-CODE                                     00030200
030300       MOVE 'Y' TO WS-TRAN-EOF                                    00030300
030400     END-IF.                                                      00030400
030500     IF WS-SESSFILE-STATUS NOT = '00'                             00030500
030600       DISPLAY 'ERROR OPENING SESSION FILE. RC:'                  00030600
030700               WS-SESSFILE-STATUS                                 00030700
030800       MOVE 16 TO RETURN-CODE                                     00030800
030900       MOVE 'Y' TO WS-TRAN-EOF                                    00030900
031000     END-IF.                                                      00031000
031100                                                                  00031100
031200 750-LOAD-PAYMENT-TABLE.                                          00031200
031300     PERFORM 755-LOAD-ONE-PAYMENT                                 00031300
031400             UNTIL PAY-AT-EOF.                                    00031400
031500 750-EXIT.                                                        00031500
031600     EXIT.                                                        00031600
031700                                                                  00031700
031800 755-LOAD-ONE-PAYMENT.                                            00031800
031900     READ PAYMENT-FILE                                            00031900
032000         AT END     MOVE 'Y' TO WS-PAY-EOF                        00032000
032100         NOT AT END                                               00032100
032200             IF WS-PAY-TOTAL >= 5000                              00032200
032300                 DISPLAY 'PKRFD1 PAYMENT TABLE OVERFLOW'          00032300
032400                 MOVE 16 TO RETURN-CODE                           00032400
032500                 GOBACK                                           00032500
032600             END-IF                                               00032600
032700             ADD 1 TO WS-PAY-TOTAL                                00032700
032800             SET PAY-IDX2 TO WS-PAY-TOTAL                         00032800
032900             MOVE PAYMENT-REC                                     00032900
033000               TO PAY-TABLE-DATA (PAY-IDX2)                       00033000
033100     END-READ.                                                    00033100
033200                                                                  00033200
033300 760-LOAD-SESSION-TABLE.                                          00033300
033400     PERFORM 765-LOAD-ONE-SESSION                                 00033400
033500             UNTIL SESS-AT-EOF.                                   00033500
033600 760-EXIT.                                                        00033600
033700     EXIT.                                                        00033700
033800                                                                  00033800
033900 765-LOAD-ONE-SESSION.                                            00033900
034000     READ SESSION-FILE                                            00034000
034100         AT END     MOVE 'Y' TO WS-SESS-EOF                       00034100
034200         NOT AT END                                               00034200
034300             IF WS-SESS-TOTAL >= 2000                             00034300
034400                 DISPLAY 'PKRFD1 SESSION TABLE OVERFLOW'          00034400
034500                 MOVE 16 TO RETURN-CODE                           00034500
034600                 GOBACK                                           00034600
034700             END-IF                                               00034700
034800             ADD 1 TO WS-SESS-TOTAL                               00034800
034900             SET SESS-IDX2 TO WS-SESS-TOTAL                       00034900
035000             MOVE SESSION-REC                                     00035000
035100               TO SESS-TABLE-DATA (SESS-IDX2)                     00035100
035200     END-READ.                                                    00035200
035300                                                                  00035300
035400 790-CLOSE-FILES.                                                 00035400
035500     CLOSE REFUND-TRAN                                            00035500
035600           REPORT-FILE.                                           00035600
035700                                                                  00035700
035800 800-INIT-REPORT.                                                 00035800
035900     MOVE CURRENT-MONTH  TO RPT-MM.                               00035900
036000     MOVE CURRENT-DAY    TO RPT-DD.                               00036000
036100     MOVE CURRENT-CCYY   TO RPT-CCYY.                             00036100
036200     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00036200
036300                                                                  00036300
036400 870-REPORT-ONE-TRAN.                                             00036400
036500     IF TRAN-REJECTED                                             00036500
036600         MOVE WS-REJECT-MSG TO RPT-REJECT-MSG                     00036600
036700         WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL               00036700
036800     ELSE                                                         00036800
036900         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1                00036900
037000     END-IF.                                                      00037000
037100                                                                  00037100
037200 900-REWRITE-PAYMENT-FILE.                                        00037200
037300     CLOSE PAYMENT-FILE.                                          00037300
037400     OPEN OUTPUT PAYMENT-FILE.                                    00037400
037500     PERFORM 905-WRITE-ONE-PAYMENT VARYING PAY-IDX FROM 1 BY 1    00037500
037600             UNTIL PAY-IDX > WS-PAY-TOTAL.                        00037600
037700     CLOSE PAYMENT-FILE.                                          00037700
037800                                                                  00037800
037900 905-WRITE-ONE-PAYMENT.                                           00037900
038000     MOVE PAY-TABLE-DATA (PAY-IDX) TO PAYMENT-REC.                00038000
038100     WRITE PAYMENT-REC.                                           00038100
038200                                                                  00038200
038300 910-REWRITE-SESSION-FILE.                                        00038300
038400     CLOSE SESSION-FILE.                                          00038400
038500     OPEN OUTPUT SESSION-FILE.                                    00038500
038600     PERFORM 915-WRITE-ONE-SESSION VARYING SESS-IDX FROM 1 BY 1   00038600
038700             UNTIL SESS-IDX > WS-SESS-TOTAL.                      00038700
038800     CLOSE SESSION-FILE.                                          00038800
038900                                                                  00038900
039000 915-WRITE-ONE-SESSION.                                           00039000
039100     MOVE SESS-TABLE-DATA (SESS-IDX) TO SESSION-REC.              00039100
039200     WRITE SESSION-REC.                                           00039200
